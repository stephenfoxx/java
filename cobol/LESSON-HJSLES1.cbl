000100*=============================================================*
000110*    GENERATION DU PLANNING DE COURS DE NATATION (HJSS)        *
000120*       CHARGEMENT DE LA TABLE DES MONITEURS (COACH-FILE)      *
000130*       GENERATION DES 44 COURS SUR 4 SEMAINES, 11 PAR SEMAINE *
000140*       (LUN/MER/VEN 3 CRENEAUX, SAMEDI 2 CRENEAUX)            *
000150*       ROUND-ROBIN DU NIVEAU, TIRAGE ALEATOIRE DU MONITEUR    *
000160*       ECRITURE DU FICHIER LESSON-FILE EN ORDRE DE GENERATION *
000170*
000180*    CHANGE LOG
000190*    06/09/1989 RM  001  PROGRAMME INITIAL - CHARGEMENT DES
000200*                        MONITEURS ET GENERATION DU PLANNING
000210*    14/12/1989 RM  003  AJOUT DU TIRAGE PSEUDO-ALEATOIRE DU
000220*                        MONITEUR (GENERATEUR CONGRUENTIEL)
000230*    22/04/1990 JT  006  CORRECTION DE LA BOUCLE SAMEDI - SEUL
000240*                        2 CRENEAUX AU LIEU DE 3
000250*    09/10/1991 JT  009  REVUE DU COMPTEUR ROUND-ROBIN DE
000260*                        NIVEAU (DEPART A 4, PAS DE RAZ ENTRE
000270*                        LES SEMAINES)
000280*    30/06/1993 PK  013  AJOUT DU CONTROLE DE TABLE MONITEUR
000290*                        VIDE AVANT GENERATION
000300*    17/11/1995 PK  017  REVUE DU STATUT FICHIER MONITEUR
000310*                        APRES OUVERTURE
000320*    28/09/1998 JT  020  REVUE Y2K - AUCUNE ZONE DATE A 2
000330*                        CHIFFRES DANS CE PROGRAMME, RAS
000340*    11/01/1999 JT  021  CONFIRMATION Y2K - FERMETURE DU
000350*                        DOSSIER DE CONFORMITE AN 2000
000360*    15/05/2002 RM  025  RENUMEROTATION DES PARAGRAPHES 4xxx
000370*                        POUR ALIGNER SUR LA CONVENTION MAISON
000380*    03/02/2009 PK  028  SUPPRESSION DES BOUCLES EN LIGNE - LE
000390*                        SHOP STANDARD EXIGE LA FORME PERFORM
000400*                        DE PARAGRAPHE ; AUCUN CHANGEMENT DE
000410*                        LOGIQUE, SIMPLE MISE EN CONFORMITE
000420*    22/06/2009 PK  029  PASSAGE DES COMPTEURS DE TRAVAIL
000430*                        ISOLES AU NIVEAU 77 - NORME MAISON,
000440*                        AUCUN CHANGEMENT DE LOGIQUE
000450*    10/07/2009 PK  030  AJOUT DE COMMENTAIRES DE TRAVAIL DANS
000460*                        LA PROCEDURE DIVISION - AUCUN CHANGEMENT
000470*                        DE LOGIQUE, DOCUMENTATION SEULEMENT
000480*=============================================================*
000490
000500 IDENTIFICATION DIVISION.
000510 PROGRAM-ID. HJSLES1.
000520 AUTHOR. R. MARCHETTI.
000530 INSTALLATION. HJSS DATA PROCESSING CENTER.
000540 DATE-WRITTEN. 06/09/1989.
000550 DATE-COMPILED.
000560 SECURITY. NONE.
000570
000580* SPECIAL-NAMES ne sert ici que pour la levee de page - aucune
000590* zone monetaire dans ce programme, donc pas de DECIMAL-POINT
000600* IS COMMA (reservee aux etats qui manient des montants).
000610 ENVIRONMENT DIVISION.
000620 CONFIGURATION SECTION.
000630 SPECIAL-NAMES.
000640     C01 IS TOP-OF-FORM.
000650      
000660* les deux fichiers sont en sequentiel pur - COACH-FILE est lu
000670* une seule fois au demarrage, LESSON-FILE est uniquement ecrit.
000680 INPUT-OUTPUT SECTION.
000690 FILE-CONTROL.
000700     SELECT COACH-FILE
000710         ASSIGN TO COAFIL
000720         ORGANIZATION IS LINE SEQUENTIAL
000730         ACCESS MODE IS SEQUENTIAL
000740         FILE STATUS IS WS-STAT-COA.
000750      
000760     SELECT LESSON-FILE
000770         ASSIGN TO LESFIL
000780         ORGANIZATION IS LINE SEQUENTIAL
000790         ACCESS MODE IS SEQUENTIAL
000800         FILE STATUS IS WS-STAT-LES.
000810      
000820* layout moniteur (identifiant seul) dans la copy HJSFCOA ; layout
000830* cours genere (identifiant, niveau, jour, creneau, moniteur
000840* affecte) dans HJSFLES.
000850 DATA DIVISION.
000860 FILE SECTION.
000870 COPY 'LESSON-HJSFCOA.cpy'.
000880 COPY 'LESSON-HJSFLES.cpy'.
000890
000900 WORKING-STORAGE SECTION.
000910* compteurs autonomes de travail - niveau 77 (maison exige le
000920* niveau 77 pour les scalaires isoles, pas seulement le 01)
000930 77  WS-GRADE-COUNTER           PIC S9(04) COMP VALUE 4.
000940 77  WS-RANDOM-SEED             PIC 9(09) COMP VALUE 0.
000950
000960* zones de statut fichier - memes conventions que HJSSTU1 ('00'
000970* succes, '10' fin de fichier).
000980 01  WS-STAT-COA                PIC X(02)  VALUE SPACE.
000990     88 WS-STAT-COA-OK                 VALUE '00'.
001000     88 WS-STAT-COA-EOF                VALUE '10'.
001010 01  WS-STAT-LES                PIC X(02)  VALUE SPACE.
001020     88 WS-STAT-LES-OK                 VALUE '00'.
001030
001040* table des moniteurs chargee une fois pour toutes au demarrage.
001050* seul l'identifiant est garde en memoire (WS-COACH-ID) - le
001060* tirage aleatoire de 3400-DRAW-COACH n'a besoin de rien d'autre.
001070 01  WS-COACH-AREA.
001080     03 WS-NB-COACH             PIC 9(04) COMP VALUE 0.
001090     03 WS-COACH-TAB OCCURS 1 TO 100 TIMES
001100           DEPENDING ON WS-NB-COACH
001110           INDEXED BY IDX-COACH.
001120        05 WS-COACH-ID          PIC 9(04).
001130        05 FILLER               PIC X(06).
001140
001150* table des jours et creneaux - ordre fige impose par la
001160* specification metier (LUNDI, MERCREDI, VENDREDI, SAMEDI).
001170* les noms de jour restent en anglais dans cette table litterale -
001180* c'est le format de sortie attendu sur LESSON-FILE, herite du
001190* format d'origine du fichier moniteur livre par l'exploitation.
001200 01  WS-DAY-TABLE-LIT.
001210     03 FILLER  PIC X(09) VALUE 'MONDAY   '.
001220     03 FILLER  PIC X(09) VALUE 'WEDNESDAY'.
001230     03 FILLER  PIC X(09) VALUE 'FRIDAY   '.
001240     03 FILLER  PIC X(09) VALUE 'SATURDAY '.
001250 01  WS-DAY-TABLE REDEFINES WS-DAY-TABLE-LIT.
001260     03 WS-DAY-ENTRY OCCURS 4 TIMES PIC X(09).
001270
001280* creneaux de semaine (lundi, mercredi, vendredi) - 3 par jour.
001290* indexes par WS-TIME-IDX au travers de WS-WEEKDAY-TIME-ENTRY.
001300 01  WS-WEEKDAY-TIME-LIT.
001310     03 FILLER  PIC X(14) VALUE '4PM TO 5PM    '.
001320     03 FILLER  PIC X(14) VALUE '5PM TO 6PM    '.
001330     03 FILLER  PIC X(14) VALUE '6PM TO 7PM    '.
001340 01  WS-WEEKDAY-TIME REDEFINES WS-WEEKDAY-TIME-LIT.
001350     03 WS-WEEKDAY-TIME-ENTRY OCCURS 3 TIMES PIC X(14).
001360
001370* creneaux du samedi - 2 seulement, consequence directe de la regle
001380* du ticket 006 documentee plus bas sur 3100-GENERATE-DAY.
001390 01  WS-SATURDAY-TIME-LIT.
001400     03 FILLER  PIC X(14) VALUE '2PM TO 3PM    '.
001410     03 FILLER  PIC X(14) VALUE '3PM TO 4PM    '.
001420 01  WS-SATURDAY-TIME REDEFINES WS-SATURDAY-TIME-LIT.
001430     03 WS-SATURDAY-TIME-ENTRY OCCURS 2 TIMES PIC X(14).
001440
001450* table du planning genere, en memoire avant ecriture du fichier.
001460* WS-NB-LESSON grossit de 1 a 44 exactement (4 semaines * 11
001470* cours) - la table OCCURS DEPENDING ON est dimensionnee pile sur
001480* cette borne, sans marge, puisque ce programme ne gere jamais
001490* d'inscription en cours de generation (contrairement a HJSSTU1).
001500 01  WS-LESSON-AREA.
001510     03 WS-NB-LESSON            PIC 9(04) COMP VALUE 0.
001520     03 WS-LESSON-TAB OCCURS 1 TO 44 TIMES
001530           DEPENDING ON WS-NB-LESSON
001540           INDEXED BY IDX-LESSON.
001550        05 WS-LES-ID            PIC 9(04).
001560        05 WS-LES-GRADE         PIC 9(01).
001570        05 WS-LES-DAY           PIC X(09).
001580        05 WS-LES-TIME          PIC X(14).
001590        05 WS-LES-COACH-ID      PIC 9(04).
001600        05 FILLER               PIC X(08).
001610
001620* compteurs de generation - tous COMP comme le veut la maison.
001630* WS-WEEK-NO/WS-DAY-IDX/WS-TIME-IDX sont les trois indices des
001640* PERFORM ... VARYING imbriques de 3000-GENERATE ; WS-TIME-LIMIT
001650* porte la borne haute du creneau du jour (2 le samedi, 3 sinon).
001660 01  WS-WEEK-NO                 PIC 9(04) COMP VALUE 0.
001670 01  WS-DAY-IDX                 PIC 9(04) COMP VALUE 0.
001680 01  WS-TIME-IDX                PIC 9(04) COMP VALUE 0.
001690 01  WS-TIME-LIMIT              PIC 9(04) COMP VALUE 0.
001700
001710* generateur pseudo-aleatoire congruentiel (pas de FUNCTION
001720* RANDOM disponible sur ce materiel - arithmetique classique,
001730* graine initialisee a partir de l'horloge systeme).
001740* WS-RANDOM-QUOT ne recueille jamais qu'un quotient jete - la
001750* clause GIVING de DIVIDE exige neanmoins un receveur declare.
001760* WS-TIME-OF-DAY reste en DISPLAY (non COMP) car ACCEPT ... FROM
001770* TIME n'alimente correctement qu'une zone zonee de ce format.
001780 01  WS-RANDOM-QUOT             PIC 9(09) COMP VALUE 0.
001790 01  WS-COACH-DRAW-IDX          PIC 9(04) COMP VALUE 0.
001800 01  WS-TIME-OF-DAY             PIC 9(08)      VALUE 0.
001810
001820 PROCEDURE DIVISION.
001830
001840*----------------------------------------------------------------
001850* 0000-MAIN : orchestre les six etapes de la generation. la garde
001860* WS-NB-COACH = ZERO coupe le traitement avant 3000-GENERATE, car
001870* 3400-DRAW-COACH divise par WS-NB-COACH - un fichier moniteur vide
001880* provoquerait une division par zero sans ce controle (ticket 013).
001890* a la difference de HJSSTU1, ce programme ne boucle jamais sur
001900* une entree variable en cours de traitement : les 44 cours sont
001910* entierement determines par les quatre tables litterales de la
001920* DATA DIVISION et par le nombre de moniteurs charges - aucune
001930* notion de transaction ici.
001940*----------------------------------------------------------------
001950 0000-MAIN-START.
001960* etape 1 : ouverture des deux fichiers du programme.
001970     PERFORM 1000-OPEN-FILES-START  THRU 1010-OPEN-FILES-END.
001980* etape 2 : chargement de la table des moniteurs en memoire.
001990     PERFORM 2000-LOAD-COACH-START  THRU 2010-LOAD-COACH-END.
002000     IF WS-NB-COACH = ZERO
002010        DISPLAY
002020           'HJSLES1 - AUCUN MONITEUR CHARGE - ARRET PROGRAMME.'
002030* meme en sortie anticipee, on referme proprement LESSON-FILE
002040* (deja ouvert en sortie) plutot que de laisser le fichier cree
002050* mais jamais ferme sur le disque.
002060        PERFORM 8000-CLOSE-FILES-START THRU 8010-CLOSE-FILES-END
002070        GO TO 0010-STOP-PRG
002080     END-IF.
002090* etape 3 : amorce du generateur pseudo-aleatoire de moniteur.
002100     PERFORM 2500-SEED-RANDOM-START THRU 2510-SEED-RANDOM-END.
002110* etape 4 : generation des 44 cours en memoire.
002120     PERFORM 3000-GENERATE-START    THRU 3010-GENERATE-END.
002130* etape 5 : ecriture du planning genere sur LESSON-FILE.
002140     PERFORM 4000-WRITE-LESSON-START THRU 4010-WRITE-LESSON-END.
002150* etape 6 : fermeture des fichiers.
002160     PERFORM 8000-CLOSE-FILES-START THRU 8010-CLOSE-FILES-END.
002170 0010-STOP-PRG.
002180     STOP RUN.
002190
002200*----------------------------------------------------------------
002210* 1000-OPEN-FILES : ouverture des deux fichiers. COACH-FILE doit
002220* etre livre par l'exploitation avant le lancement de ce programme
002230* - contrairement a HJSSTU1, ce programme ne constitue pas lui
002240* meme son fichier d'entree.
002250*----------------------------------------------------------------
002260 1000-OPEN-FILES-START.
002270     OPEN INPUT  COACH-FILE.
002280* un STOP RUN direct ici plutot qu'un paragraphe 9000-ABEND dedie
002290* (contrairement a HJSSTU1) : un seul fichier d'entree a ouvrir
002300* dans ce programme, le traitement d'erreur n'a pas besoin d'etre
002310* partage entre plusieurs points d'ouverture.
002320     IF NOT WS-STAT-COA-OK
002330        DISPLAY
002340           'HJSLES1 - ERREUR OUVERTURE COACH-FILE - STATUT '
002350           WS-STAT-COA
002360        STOP RUN
002370     END-IF.
002380     OPEN OUTPUT LESSON-FILE.
002390 1010-OPEN-FILES-END.
002400
002410*----------------------------------------------------------------
002420* 2000-LOAD-COACH : charge tous les moniteurs de COACH-FILE en
002430* table WS-COACH-TAB. l'identifiant moniteur est le seul champ
002440* retenu (voir HJSFCOA) - aucune autre donnee moniteur n'est
002450* necessaire au tirage aleatoire de 3400-DRAW-COACH.
002460*----------------------------------------------------------------
002470 2000-LOAD-COACH-START.
002480     PERFORM 2005-READ-COACH-START THRU 2007-READ-COACH-END
002490        UNTIL WS-STAT-COA-EOF.
002500 2010-LOAD-COACH-END.
002510      
002520* une seule READ pour les deux branches, comme partout ailleurs
002530* dans ce shop - voir HJSSTU1 pour la justification detaillee.
002540 2005-READ-COACH-START.
002550     READ COACH-FILE
002560        AT END
002570           SET WS-STAT-COA-EOF TO TRUE
002580        NOT AT END
002590           SET WS-NB-COACH UP BY 1
002600           SET IDX-COACH TO WS-NB-COACH
002610           MOVE COA-F-ID TO WS-COACH-ID (IDX-COACH)
002620     END-READ.
002630 2007-READ-COACH-END.
002640
002650*----------------------------------------------------------------
002660* 2500-SEED-RANDOM : graine du generateur congruentiel - issue de
002670* l'horloge pour que deux executions ne tirent pas la meme
002680* sequence de moniteurs. WS-TIME-OF-DAY est au format HHMMSSCC
002690* (centiemes de seconde compris), d'ou le +1 pour exclure un
002700* tirage nul si le programme demarrait a une heure ronde.
002710*----------------------------------------------------------------
002720 2500-SEED-RANDOM-START.
002730     ACCEPT WS-TIME-OF-DAY FROM TIME.
002740     COMPUTE WS-RANDOM-SEED = WS-TIME-OF-DAY + 1.
002750 2510-SEED-RANDOM-END.
002760
002770*----------------------------------------------------------------
002780* 3000-GENERATE : produit les 44 cours dans l'ordre exact impose
002790* par la regle metier - semaine, jour, creneau - de facon a ce
002800* que les numeros de cours sortent 1 a 44 strictement dans cet
002810* ordre. Le compteur round-robin de niveau n'est jamais remis a
002820* zero entre deux cours, deux jours ou deux semaines.
002830*----------------------------------------------------------------
002840 3000-GENERATE-START.
002850* 4 semaines identiques dans leur structure de jours/creneaux -
002860* seul ce qui varie d'une semaine a l'autre est le niveau attribue
002870* (round-robin qui continue de tourner, jamais remis a zero) et
002880* le tirage aleatoire du moniteur.
002890     PERFORM 3050-GENERATE-WEEK-START THRU 3060-GENERATE-WEEK-END
002900        VARYING WS-WEEK-NO FROM 1 BY 1 UNTIL WS-WEEK-NO > 4.
002910 3010-GENERATE-END.
002920
002930* une semaine = quatre jours (WS-DAY-IDX 1 a 4 indexant WS-DAY-
002940* ENTRY dans l'ordre fige LUNDI/MERCREDI/VENDREDI/SAMEDI).
002950 3050-GENERATE-WEEK-START.
002960     PERFORM 3100-GENERATE-DAY-START THRU 3110-GENERATE-DAY-END
002970        VARYING WS-DAY-IDX FROM 1 BY 1 UNTIL WS-DAY-IDX > 4.
002980 3060-GENERATE-WEEK-END.
002990      
003000* le samedi (WS-DAY-IDX = 4) n'a que 2 creneaux au lieu de 3 -
003010* regle corrigee par le ticket 006 apres qu'un planning genere en
003020* avril 1990 se soit retrouve avec un samedi a 3 cours au lieu de
003030* 2, chevauchant la fermeture anticipee du bassin.
003040 3100-GENERATE-DAY-START.
003050     IF WS-DAY-IDX = 4
003060        MOVE 2 TO WS-TIME-LIMIT
003070     ELSE
003080        MOVE 3 TO WS-TIME-LIMIT
003090     END-IF.
003100     PERFORM 3200-GENERATE-SLOT-START THRU 3210-GENERATE-SLOT-END
003110        VARYING WS-TIME-IDX FROM 1 BY 1
003120           UNTIL WS-TIME-IDX > WS-TIME-LIMIT.
003130 3110-GENERATE-DAY-END.
003140      
003150*----------------------------------------------------------------
003160* 3200-GENERATE-SLOT : un cours = un numero, un jour, un creneau,
003170* un niveau et un moniteur. le jour et le creneau viennent des
003180* tables litterales ci-dessus en DATA DIVISION ; le niveau et le
003190* moniteur sont calcules par les deux paragraphes appeles en fin.
003200*----------------------------------------------------------------
003210 3200-GENERATE-SLOT-START.
003220     SET WS-NB-LESSON UP BY 1.
003230     SET IDX-LESSON TO WS-NB-LESSON.
003240     MOVE WS-NB-LESSON TO WS-LES-ID (IDX-LESSON).
003250     MOVE WS-DAY-ENTRY (WS-DAY-IDX) TO WS-LES-DAY (IDX-LESSON).
003260* meme distinction samedi/semaine que dans 3100 ci-dessus, cette
003270* fois pour choisir la bonne table de libelles d'heure plutot
003280* que le seul nombre de creneaux.
003290     IF WS-DAY-IDX = 4
003300        MOVE WS-SATURDAY-TIME-ENTRY (WS-TIME-IDX)
003310           TO WS-LES-TIME (IDX-LESSON)
003320     ELSE
003330        MOVE WS-WEEKDAY-TIME-ENTRY (WS-TIME-IDX)
003340           TO WS-LES-TIME (IDX-LESSON)
003350     END-IF.
003360* niveau puis moniteur, dans cet ordre - aucune dependance entre
003370* les deux, l'ordre est purement celui retenu par le programme
003380* d'origine.
003390     PERFORM 3300-ASSIGN-GRADE-START THRU 3310-ASSIGN-GRADE-END.
003400     PERFORM 3400-DRAW-COACH-START   THRU 3410-DRAW-COACH-END.
003410 3210-GENERATE-SLOT-END.
003420
003430      *----------------------------------------------------------------
003440* 3300-ASSIGN-GRADE : round-robin du niveau : le compteur part a
003450* 4, est affecte puis decremente ; s'il devient negatif il repart
003460* a 4. grade 5 (indice 4) recoit donc une occurrence
003470* supplementaire a chaque cycle de 5 cours par rapport aux
003480* grades 1 a 4 - effet de bord connu et accepte depuis le ticket
003490* 009 (le compteur n'est jamais remis a zero entre deux semaines,
003500* ce qui a d'ailleurs ete le point precis du ticket 009).
003510*----------------------------------------------------------------
003520 3300-ASSIGN-GRADE-START.
003530* WS-GRADE-COUNTER + 1 convertit l'indice 0-4 du compteur en
003540* niveau 1-5 stocke sur WS-LES-GRADE.
003550     COMPUTE WS-LES-GRADE (IDX-LESSON) = WS-GRADE-COUNTER + 1.
003560     SUBTRACT 1 FROM WS-GRADE-COUNTER.
003570     IF WS-GRADE-COUNTER < 0
003580        MOVE 4 TO WS-GRADE-COUNTER
003590     END-IF.
003600 3310-ASSIGN-GRADE-END.
003610
003620*----------------------------------------------------------------
003630* 3400-DRAW-COACH : tirage du moniteur : generateur congruentiel
003640* lineaire classique (graine = graine * 31 + 7, module 32749 -
003650* nombre premier), puis reduction modulo le nombre de moniteurs
003660* charges pour obtenir un indice de table valide. aucune fonction
003670* intrinseque utilisee - ce materiel n'offre pas FUNCTION RANDOM.
003680* le premier DIVIDE remplace le REMAINDER dans WS-RANDOM-SEED
003690* lui-meme : c'est la technique qui fait tourner la graine d'un
003700* appel au suivant, le quotient WS-RANDOM-QUOT n'etant jamais
003710* utilise que comme receveur obligatoire de la clause GIVING.
003720*----------------------------------------------------------------
003730 3400-DRAW-COACH-START.
003740     COMPUTE WS-RANDOM-SEED = (WS-RANDOM-SEED * 31 + 7).
003750     DIVIDE WS-RANDOM-SEED BY 32749
003760        GIVING WS-RANDOM-QUOT REMAINDER WS-RANDOM-SEED.
003770     DIVIDE WS-RANDOM-SEED BY WS-NB-COACH
003780        GIVING WS-RANDOM-QUOT REMAINDER WS-COACH-DRAW-IDX.
003790* REMAINDER rend 0 a WS-NB-COACH-1 ; +1 pour obtenir un indice
003800* COBOL valide (1 a WS-NB-COACH), jamais zero.
003810     ADD 1 TO WS-COACH-DRAW-IDX.
003820     SET IDX-COACH TO WS-COACH-DRAW-IDX.
003830     MOVE WS-COACH-ID (IDX-COACH)
003840        TO WS-LES-COACH-ID (IDX-LESSON).
003850 3410-DRAW-COACH-END.
003860      
003870*----------------------------------------------------------------
003880* 4000-WRITE-LESSON : ecrit les 44 cours generes sur LESSON-FILE,
003890* dans l'ordre de la table (donc dans l'ordre de generation :
003900* semaine, jour, creneau) - pas de tri intermediaire.
003910*----------------------------------------------------------------
003920 4000-WRITE-LESSON-START.
003930     PERFORM 4005-WRITE-ONE-LESSON-START
003940        THRU 4007-WRITE-ONE-LESSON-END
003950        VARYING IDX-LESSON FROM 1 BY 1
003960           UNTIL IDX-LESSON > WS-NB-LESSON.
003970 4010-WRITE-LESSON-END.
003980      
003990* INITIALIZE avant les MOVE comme dans HJSSTU1 - meme habitude
004000* maison, pour qu'aucun residu d'un enregistrement precedent ne
004010* subsiste dans une zone que le cours courant ne renseignerait pas.
004020 4005-WRITE-ONE-LESSON-START.
004030     INITIALIZE LES-FILE-RECORD.
004040     MOVE WS-LES-ID (IDX-LESSON)  TO LES-F-ID.
004050     MOVE WS-LES-GRADE (IDX-LESSON) TO LES-F-GRADE.
004060     MOVE WS-LES-DAY (IDX-LESSON) TO LES-F-DAY.
004070     MOVE WS-LES-TIME (IDX-LESSON) TO LES-F-TIME.
004080     MOVE WS-LES-COACH-ID (IDX-LESSON) TO LES-F-COACH-ID.
004090     WRITE LES-FILE-RECORD.
004100 4007-WRITE-ONE-LESSON-END.
004110      
004120* fermeture des deux fichiers, dans le meme ordre que leur
004130* ouverture en 1000-OPEN-FILES.
004140 8000-CLOSE-FILES-START.
004150     CLOSE COACH-FILE.
004160     CLOSE LESSON-FILE.
004170 8010-CLOSE-FILES-END.
