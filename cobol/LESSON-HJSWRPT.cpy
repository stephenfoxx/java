000100*=============================================================*
000110*    HJSWRPT   -  TIMETABLE-REPORT WEEK-BREAK WORK AREA       *
000120*    ZONE DE TRAVAIL POUR LA RUPTURE DE SEMAINE DE L'ETAT      *
000130*    HEBDOMADAIRE DU PLANNING (VOIR 7100-BREAK-TEST-START      *
000140*    DANS HJSRPT1). LES COMPTEURS WS-WEEK-BOUND ET WS-WEEK-NO  *
000150*    SONT DECLARES EN NIVEAU 77 DIRECTEMENT DANS HJSRPT1       *
000160*    DEPUIS LA REVUE DU 22/06/2009 (NORME MAISON) - IL NE      *
000170*    RESTE ICI QUE LE TEMOIN DE PREMIERE LIGNE.                *
000180*    auteur : R. Marchetti                                    *
000190*    Date creation 06/09/1989                                 *
000200*=============================================================*
000210 01  WS-WEEK-BREAK-AREA.
000220     03 WS-FIRST-LESSON-SW      PIC X(01)      VALUE 'Y'.
000230        88 WS-FIRST-LESSON          VALUE 'Y'.
000240        88 WS-NOT-FIRST-LESSON      VALUE 'N'.
000250     03 FILLER                  PIC X(09).
