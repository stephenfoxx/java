000100*=============================================================*
000110*    HJSWTAB   -  ROSTER WORKING-STORAGE TABLE                *
000120*    TABLE EN MEMOIRE DE TOUS LES ELEVES CHARGES OU INSCRITS  *
000130*    DEPUIS LE DEBUT DU TRAITEMENT (SEED + INSCRIPTIONS).      *
000140*    L'INDICE DE LA TABLE EST AUSSI LE NUMERO D'ELEVE (STU-ID) *
000150*    PUISQUE L'ATTRIBUTION SE FAIT TOUJOURS PAR RANG + 1.      *
000160*    auteur : R. Marchetti                                    *
000170*    Date creation 14/02/1988                                 *
000180*=============================================================*
000190 01  WS-ROSTER-AREA.
000200     03 WS-NB-STUDENT           PIC 9(04) COMP VALUE 0.
000210     03 WS-ROSTER-TAB OCCURS 1 TO 200 TIMES
000220           DEPENDING ON WS-NB-STUDENT
000230           INDEXED BY IDX-STUDENT.
000240        05 WS-STU-ID            PIC 9(04).
000250        05 WS-STU-NAME          PIC X(30).
000260        05 WS-STU-GRADE         PIC 9(01).
000270        05 WS-STU-GENDER        PIC X(01).
000280        05 WS-STU-CONTACT-NUMBER PIC X(15).
000290           88 STU-CONTACT-BLANK    VALUE SPACES.
000300        05 WS-STU-AGE           PIC 9(02).
000310        05 FILLER                PIC X(05).
