000100*=============================================================*
000110*    HJSFTRN   -  REGISTRATION / LOGIN TRANSACTION LAYOUT     *
000120*    UNE LIGNE DE TRANSACTION PAR PASSAGE DE LA BOUCLE         *
000130*    PRINCIPALE DE HJSSTU1. TRN-SELECTION PORTE LE NUMERO DE   *
000140*    POSITION (LOGIN), 0 POUR FIN DE TRAITEMENT, OU LA TAILLE  *
000150*    DE LA LISTE + 1 POUR DECLENCHER UNE INSCRIPTION - DANS CE *
000160*    DERNIER CAS LES AUTRES ZONES DE LA LIGNE SONT RENSEIGNEES.*
000170*    auteur : R. Marchetti                                    *
000180*    Date creation 14/02/1988                                 *
000190*=============================================================*
000200 FD  TRANSACTION-FILE
000210     RECORD CONTAINS 59 CHARACTERS
000220     RECORDING MODE IS F.
000230
000240 01  TRN-FILE-RECORD.
000250     03 TRN-SELECTION           PIC 9(04).
000260     03 TRN-NAME                PIC X(30).
000270     03 TRN-GENDER-CHOICE       PIC 9(01).
000280     03 TRN-AGE                 PIC 9(03).
000290     03 TRN-CONTACT-NUMBER      PIC X(15).
000300     03 TRN-GRADE-CHOICE        PIC 9(01).
000310     03 FILLER                  PIC X(05).
