000100*=============================================================*
000110*    HJSFSTU   -  STUDENT-FILE RECORD LAYOUT                  *
000120*    FICHIER DES ELEVES DE L'ECOLE DE NATATION (HJSS)          *
000130*    UN ENREGISTREMENT PAR ELEVE CHARGE AU DEMARRAGE DU        *
000140*    PROGRAMME DE CONSTITUTION DU FICHIER MAITRE (HJSSTU1).    *
000150*    LE NUMERO D'ELEVE N'EST PAS PORTE SUR CE FICHIER, IL EST  *
000160*    ATTRIBUE PAR RANG DE LECTURE (VOIR 2000-SEED-LOAD-START). *
000170*    auteur : R. Marchetti                                    *
000180*    Date creation 14/02/1988                                 *
000190*=============================================================*
000200 FD  STUDENT-FILE
000210     RECORD CONTAINS 54 CHARACTERS
000220     RECORDING MODE IS F.
000230
000240 01  STU-FILE-RECORD.
000250     03 STU-F-NAME              PIC X(30).
000260     03 STU-F-GRADE             PIC 9(01).
000270     03 STU-F-GENDER            PIC X(01).
000280     03 STU-F-CONTACT-NUMBER    PIC X(15).
000290     03 STU-F-AGE               PIC 9(02).
000300     03 FILLER                  PIC X(05).
