000100*=============================================================*
000110*    GESTION DU FICHIER DES ELEVES DE L'ECOLE DE NATATION      *
000120*       CHARGEMENT DES 15 ELEVES DE DEMARRAGE (FICHIER MAITRE)*
000130*       BOUCLE DE TRANSACTIONS : CONSULTATION PAR RANG,       *
000140*       INSCRIPTION D'UN NOUVEL ELEVE, FIN DE TRAITEMENT       *
000150*       VALIDATION DE L'AGE A L'INSCRIPTION                   *
000160*
000170*    CHANGE LOG
000180*    14/02/1988 RM  001  PROGRAMME INITIAL - CHARGEMENT ET
000190*                        BOUCLE DE TRANSACTION DE BASE
000200*    02/05/1988 RM  004  AJOUT DU FILTRE DE VALIDATION D'AGE
000210*                        A L'INSCRIPTION (BANDE 01-99)
000220*    19/09/1988 JT  007  CORRECTION MAPPING DU SEXE QUAND LE
000230*                        CHOIX SAISI EST INVALIDE (BLANC)
000240*    23/01/1989 JT  011  AJOUT DU NIVEAU INVALIDE -> ZERO
000250*                        AU LIEU DE PLANTER LE PROGRAMME
000260*    11/06/1990 PK  015  REPRISE DU LIBELLE DE SORTIE ECHO
000270*                        SUR INSCRIPTION REUSSIE
000280*    04/03/1991 PK  018  AJOUT DU COMPTEUR D'ELEVES CHARGES
000290*                        DANS LE RAPPORT DE FIN DE CHARGEMENT
000300*    27/11/1992 RM  022  CORRECTION BORNE HAUTE DE LA TABLE
000310*                        ROSTER (200 ELEVES MAXIMUM)
000320*    08/07/1994 JT  025  REVUE DU TEST DE STATUT FICHIER
000330*                        ELEVE APRES LECTURE
000340*    16/02/1996 PK  029  DOCUMENTATION DE LA REGLE DE FIN DE
000350*                        TRAITEMENT (SELECTION = ZERO)
000360*    30/09/1998 JT  031  REVUE Y2K - AUCUNE ZONE DATE A 2
000370*                        CHIFFRES DANS CE PROGRAMME, RAS
000380*    14/01/1999 JT  032  CONFIRMATION Y2K - FERMETURE DU
000390*                        DOSSIER DE CONFORMITE AN 2000
000400*    05/08/2001 PK  036  AJOUT DE L'ACCESSEUR 6000-LIST-ROSTER
000410*                        POUR LE RAPPORT DE LISTE COMPLETE
000420*    19/03/2004 RM  041  NETTOYAGE DES COMMENTAIRES ET
000430*                        RENUMEROTATION DES PARAGRAPHES 5xxx
000440*    12/11/2006 RM  045  LE PROGRAMME CONSTITUE DESORMAIS LUI
000450*                        MEME LE FICHIER MAITRE DE DEMARRAGE
000460*                        (15 ELEVES) AU LIEU DE LE SUPPOSER
000470*                        DEJA PRESENT SUR LE DISQUE
000480*    03/02/2009 PK  048  SUPPRESSION DES BOUCLES EN LIGNE - LE
000490*                        SHOP STANDARD EXIGE LA FORME PERFORM
000500*                        DE PARAGRAPHE ; AUCUN CHANGEMENT DE
000510*                        LOGIQUE, SIMPLE MISE EN CONFORMITE
000520*    22/06/2009 PK  049  PASSAGE DES COMPTEURS DE TRAVAIL
000530*                        ISOLES AU NIVEAU 77 - NORME MAISON,
000540*                        AUCUN CHANGEMENT DE LOGIQUE
000550*    10/07/2009 PK  050  WS-REGISTER-SLOT NE SERVAIT A RIEN
000560*                        (IDX-STUDENT REPRENAIT LA VALEUR SANS
000570*                        PASSER PAR LUI) - RACCORDE AVANT LES
000580*                        MOUVEMENTS DE 5000-REGISTER POUR QUE LE
000590*                        COMPTEUR DECLARE SOIT REELLEMENT LU
000600*    10/07/2009 PK  051  LE COMPTEUR WS-SEED-COUNT EXISTAIT DEPUIS
000610*                        1991 (TICKET 018) SANS JAMAIS PARAITRE
000620*                        SUR LE RAPPORT COMME PROMIS A L'EPOQUE -
000630*                        AJOUT DE LA LIGNE DE SYNTHESE DE
000640*                        CHARGEMENT QUI LE REPREND ENFIN
000650*=============================================================*
000660      
000670 IDENTIFICATION DIVISION.
000680 PROGRAM-ID. HJSSTU1.
000690 AUTHOR. R. MARCHETTI.
000700 INSTALLATION. HJSS DATA PROCESSING CENTER.
000710 DATE-WRITTEN. 14/02/1988.
000720 DATE-COMPILED.
000730 SECURITY. NONE.
000740      
000750* SPECIAL-NAMES ne sert ici que pour la levee de page du rapport
000760* de liste - aucune zone monetaire dans ce programme, donc pas de
000770* clause DECIMAL-POINT IS COMMA (reservee aux etats qui manient
000780* des montants en francs/euros chez nous).
000790 ENVIRONMENT DIVISION.
000800 CONFIGURATION SECTION.
000810 SPECIAL-NAMES.
000820     C01 IS TOP-OF-FORM.
000830      
000840* les trois fichiers du programme sont tous en sequentiel pur -
000850* aucun acces par cle n'est requis, le rang dans la liste suffit
000860* a tout (c'est d'ailleurs ce rang qui sert d'identifiant eleve).
000870 INPUT-OUTPUT SECTION.
000880 FILE-CONTROL.
000890     SELECT STUDENT-FILE
000900         ASSIGN TO STUFIL
000910         ORGANIZATION IS LINE SEQUENTIAL
000920         ACCESS MODE IS SEQUENTIAL
000930         FILE STATUS IS WS-STAT-STU.
000940      
000950     SELECT TRANSACTION-FILE
000960         ASSIGN TO TRNFIL
000970         ORGANIZATION IS LINE SEQUENTIAL
000980         ACCESS MODE IS SEQUENTIAL
000990         FILE STATUS IS WS-STAT-TRN.
001000      
001010     SELECT ROSTER-REPORT
001020         ASSIGN TO ROSRPT
001030         ORGANIZATION IS LINE SEQUENTIAL
001040         ACCESS MODE IS SEQUENTIAL
001050         FILE STATUS IS WS-STAT-RPT.
001060      
001070 DATA DIVISION.
001080 FILE SECTION.
001090* layout fichier (sans STU-ID, attribue en memoire) dans la copy
001100* HJSFSTU ; layout transaction dans HJSFTRN.
001110 COPY 'ROSTER-HJSFSTU.cpy'.
001120 COPY 'ROSTER-HJSFTRN.cpy'.
001130      
001140 FD  ROSTER-REPORT
001150     RECORD CONTAINS 80 CHARACTERS
001160     RECORDING MODE IS F.
001170 01  RPT-REPORT-LINE.
001180     03 RPT-TEXT                PIC X(75).
001190     03 FILLER                  PIC X(05).
001200      
001210 WORKING-STORAGE SECTION.
001220* compteurs autonomes de travail - niveau 77 (maison exige le
001230* niveau 77 pour les scalaires isoles, pas seulement le 01)
001240 77  WS-SEED-COUNT              PIC 9(04) COMP VALUE 0.
001250 77  WS-FOUND-IDX               PIC 9(04) COMP VALUE 0.
001260 77  WS-REGISTER-SLOT           PIC 9(04) COMP VALUE 0.
001270      
001280* zones de statut fichier - '00' succes, '10' fin de fichier ;
001290* aucune autre valeur n'est nommee par 88-level, une valeur
001300* imprevue tombe simplement dans NOT WS-STAT-xxx-OK et declenche
001310* l'abend en 1000-OPEN-FILES.
001320 01  WS-STAT-STU                PIC X(02)  VALUE SPACE.
001330     88 WS-STAT-STU-OK                 VALUE '00'.
001340     88 WS-STAT-STU-EOF                VALUE '10'.
001350 01  WS-STAT-TRN                PIC X(02)  VALUE SPACE.
001360     88 WS-STAT-TRN-OK                 VALUE '00'.
001370     88 WS-STAT-TRN-EOF                VALUE '10'.
001380 01  WS-STAT-RPT                PIC X(02)  VALUE SPACE.
001390     88 WS-STAT-RPT-OK                 VALUE '00'.
001400      
001410 COPY 'ROSTER-HJSWTAB.cpy'.
001420      
001430* compteurs et indicateurs divers - tous en COMP comme il se doit
001440 01  WS-AGE-OK-SW               PIC X(01)      VALUE 'Y'.
001450     88 WS-AGE-IS-VALID             VALUE 'Y'.
001460     88 WS-AGE-IS-INVALID           VALUE 'N'.
001470      
001480* zone de rejet - aligne sur la zone transaction en rejet, reprise
001490* telle quelle par 5000-REGISTER quand 5020-VALIDATE-AGE refuse
001500* l'age saisi ; jamais utilisee ailleurs dans le programme.
001510 01  WS-REJECT-NOTICE.
001520     03 FILLER                  PIC X(15) VALUE 'AGE INVALIDE : '.
001530     03 WS-REJECT-AGE           PIC ZZ9.
001540     03 FILLER                  PIC X(15) VALUE ' - INSCRIPTION '.
001550     03 FILLER                  PIC X(08) VALUE 'REJETEE.'.
001560     03 FILLER                  PIC X(34) VALUE SPACES.
001570      
001580* vue alternative de l'enregistrement eleve utilisee pour
001590* rapprocher la zone age de la transaction (3 positions en
001600* saisie, 2 en stockage) sans passer par une fonction intrinseque.
001610* TRN-AGE-SAVE n'est pas un alias de TRN-AGE lui-meme : c'est une
001620* copie de travail, necessaire car TRN-FILE-RECORD est ecrase par
001630* la READ suivante avant que 5000-REGISTER n'ait fini son travail.
001640 01  TRN-AGE-SAVE               PIC 9(03)  VALUE 0.
001650 01  WS-TRN-AGE-WIDE REDEFINES TRN-AGE-SAVE.
001660     03 WS-TRN-AGE-HUNDREDS     PIC 9(01).
001670     03 WS-TRN-AGE-TWO-DIGIT    PIC 9(02).
001680      
001690* vue numerique de l'indicateur de premiere passe utilisee par
001700* les tests de rupture du rapport de liste complete.
001710* zone tampon commune a toutes les lignes "ID: nnnn - nom" du
001720* rapport, qu'elles viennent d'une consultation (4200), d'une
001730* inscription reussie (5000) ou de la liste finale (6005) - une
001740* seule definition, trois points d'ecriture.
001750 01  WS-ECHO-LINE.
001760     03 FILLER                  PIC X(04) VALUE 'ID: '.
001770     03 WS-ECHO-ID              PIC ZZZ9.
001780     03 FILLER                  PIC X(03) VALUE ' - '.
001790     03 WS-ECHO-NAME            PIC X(30).
001800     03 FILLER                  PIC X(39) VALUE SPACES.
001810 01  WS-ECHO-LINE-REDEF REDEFINES WS-ECHO-LINE.
001820     03 WS-ECHO-RAW             PIC X(80).
001830      
001840 01  WS-REPORT-HEADER.
001850     03 FILLER                  PIC X(20) VALUE
001860        'HJSS STUDENT ROSTER '.
001870     03 FILLER                  PIC X(60) VALUE SPACES.
001880 01  WS-REPORT-HEADER-FLAT REDEFINES WS-REPORT-HEADER
001890                               PIC X(80).
001900      
001910*----------------------------------------------------------------
001920* LIGNE DE SYNTHESE DE CHARGEMENT (TICKET 051, 10/07/2009) -
001930* REPREND ENFIN WS-SEED-COUNT COMME LE CHANGE LOG DE 1991 LE
001940* PROMETTAIT. ECRITE UNE SEULE FOIS, JUSTE APRES LE CHARGEMENT
001950* DES 15 ELEVES DE DEMARRAGE ET AVANT L'ENTETE DE LA LISTE.
001960*----------------------------------------------------------------
001970 01  WS-LOAD-SUMMARY-LINE.
001980     03 WS-LOAD-SUMMARY-COUNT   PIC ZZZ9.
001990     03 FILLER                  PIC X(20) VALUE
002000        ' ELEVE(S) CHARGE(S) '.
002010     03 FILLER                  PIC X(56) VALUE SPACES.
002020 01  WS-LOAD-SUMMARY-FLAT REDEFINES WS-LOAD-SUMMARY-LINE
002030                               PIC X(80).
002040      
002050*----------------------------------------------------------------
002060* TABLE DES 15 ELEVES DE DEMARRAGE - REPRISE TELLE QUELLE DEPUIS
002070* LE DOSSIER DE CONSTITUTION DU FICHIER MAITRE D'ORIGINE (RM,
002080* 1988). CHAQUE LIGNE REPREND LA DISPOSITION DE STUDENT-RECORD
002090* SANS LE NUMERO D'ELEVE, QUI EST ATTRIBUE PAR RANG AU CHARGEMENT.
002100*----------------------------------------------------------------
002110 01  WS-SEED-LITERALS.
002120     03 FILL       PIC X(54)
002130     VALUE "ANDERSON, EMILY               1F555-0101       05     ".
002140     03 FILL       PIC X(54)
002150     VALUE "BAKER, JACOB                  2M555-0102       06     ".
002160     03 FILL       PIC X(54)
002170     VALUE "CARTER, SOPHIA                3F555-0103       07     ".
002180     03 FILL       PIC X(54)
002190     VALUE "DIAZ, MATTHEW                 4M555-0104       08     ".
002200     03 FILL       PIC X(54)
002210     VALUE "ELLIS, AVA                    5F555-0105       09     ".
002220     03 FILL       PIC X(54)
002230     VALUE "FOSTER, NOAH                  1M555-0106       04     ".
002240     03 FILL       PIC X(54)
002250     VALUE "GARCIA, MIA                   2F555-0107       05     ".
002260     03 FILL       PIC X(54)
002270     VALUE "HARPER, LUCAS                 3M555-0108       06     ".
002280     03 FILL       PIC X(54)
002290     VALUE "INGRAM, CHLOE                 4F555-0109       07     ".
002300     03 FILL       PIC X(54)
002310     VALUE "JENKINS, ETHAN                5M555-0110       08     ".
002320     03 FILL       PIC X(54)
002330     VALUE "KELLY, GRACE                  1F555-0111       09     ".
002340     03 FILL       PIC X(54)
002350     VALUE "LOPEZ, OWEN                   2M555-0112       04     ".
002360     03 FILL       PIC X(54)
002370     VALUE "MORGAN, ZOEY                  3F555-0113       05     ".
002380     03 FILL       PIC X(54)
002390     VALUE "NELSON, LIAM                  4M555-0114       06     ".
002400     03 FILL       PIC X(54)
002410     VALUE "OWENS, RILEY                  5F555-0115       11     ".
002420 01  WS-SEED-TAB REDEFINES WS-SEED-LITERALS.
002430     03 WS-SEED-ENTRY OCCURS 15 TIMES.
002440        05 WS-SEED-NAME            PIC X(30).
002450        05 WS-SEED-GRADE           PIC 9(01).
002460        05 WS-SEED-GENDER          PIC X(01).
002470        05 WS-SEED-CONTACT-NUMBER  PIC X(15).
002480        05 WS-SEED-AGE             PIC 9(02).
002490        05 FILLER                  PIC X(05).
002500      
002510 01  WS-SEED-IDX                PIC 9(02) COMP VALUE 0.
002520      
002530 PROCEDURE DIVISION.
002540      
002550*----------------------------------------------------------------
002560* 0000-MAIN : l'ordre des etapes compte - le fichier maitre est
002570* d'abord ECRIT puis RELU (voir 1100 ci-dessous) avant que la
002580* boucle de transaction ne commence, sinon la premiere inscription
002590* de la journee prendrait le numero 1 au lieu de 16.
002600*----------------------------------------------------------------
002610 0000-MAIN-START.
002620* etape 1 : constituer puis ouvrir le fichier maitre de demarrage.
002630     PERFORM 1000-OPEN-FILES-START THRU 1010-OPEN-FILES-END.
002640* etape 2 : charger les 15 eleves de demonstration en table.
002650     PERFORM 2000-SEED-LOAD-START  THRU 2010-SEED-LOAD-END.
002660* etape 3 : entete du rapport, ecrite une seule fois.
002670     PERFORM 3000-WRITE-ROSTER-HEADER.
002680* etape 4 : boucle de transactions du jour (consultations et
002690* inscriptions) jusqu'a la sentinelle SELECTION = ZERO.
002700     PERFORM 4000-TRANSACTION-LOOP-START
002710        THRU 4090-TRANSACTION-LOOP-END.
002720* etape 5 : liste complete puis fermeture des trois fichiers.
002730     PERFORM 8000-CLOSE-FILES-START THRU 8010-CLOSE-FILES-END.
002740 0000-MAIN-END.
002750     STOP RUN.
002760      
002770*----------------------------------------------------------------
002780* 1000-OPEN-FILES : ouverture des trois fichiers du programme.
002790* ouverture des trois fichiers ; toute erreur d'ouverture est
002800* fatale (9000-ABEND) car aucun des trois traitements qui suivent
002810* n'a de sens sans son fichier.
002820* STUDENT-FILE est d'abord ouvert en ECRITURE (OUTPUT) et non en
002830* lecture : c'est ce paragraphe meme qui va le constituer via
002840* 1100-BUILD-SEED-FILE avant de le refermer et de le rouvrir en
002850* lecture plus bas - l'ordre des deux OPEN n'est donc pas
002860* interchangeable, meme s'ils portent sur le meme nom logique.
002870*----------------------------------------------------------------
002880 1000-OPEN-FILES-START.
002890     OPEN OUTPUT STUDENT-FILE.
002900     IF NOT WS-STAT-STU-OK
002910        PERFORM 9000-ABEND-START THRU 9010-ABEND-END
002920     END-IF.
002930     PERFORM 1100-BUILD-SEED-FILE-START
002940        THRU 1110-BUILD-SEED-FILE-END.
002950* fermeture puis reouverture en lecture : simule exactement le
002960* comportement d'un fichier maitre livre par l'exploitation,
002970* sans que 2000-SEED-LOAD n'ait a savoir comment il a ete rempli.
002980     CLOSE STUDENT-FILE.
002990     OPEN INPUT  STUDENT-FILE.
003000     IF NOT WS-STAT-STU-OK
003010        PERFORM 9000-ABEND-START THRU 9010-ABEND-END
003020     END-IF.
003030     OPEN INPUT  TRANSACTION-FILE.
003040     IF NOT WS-STAT-TRN-OK
003050        PERFORM 9000-ABEND-START THRU 9010-ABEND-END
003060     END-IF.
003070     OPEN OUTPUT ROSTER-REPORT.
003080 1010-OPEN-FILES-END.
003090      
003100*----------------------------------------------------------------
003110* 1100-BUILD-SEED-FILE : constitue le fichier maitre de demarrage
003120* (STUDENT-FILE) a partir de la table WS-SEED-TAB ci-dessus. Cette
003130* reconstitution a chaque lancement evite de devoir livrer et
003140* maintenir un fichier de donnees a part sur le disque du site.
003150*----------------------------------------------------------------
003160 1100-BUILD-SEED-FILE-START.
003170     PERFORM 1105-WRITE-SEED-START THRU 1107-WRITE-SEED-END
003180        VARYING WS-SEED-IDX FROM 1 BY 1
003190           UNTIL WS-SEED-IDX > 15.
003200 1110-BUILD-SEED-FILE-END.
003210      
003220*----------------------------------------------------------------
003230* 1105-WRITE-SEED : ecrit une ligne du fichier maitre de demarrage
003240* a partir de l'entree WS-SEED-IDX de la table WS-SEED-TAB.
003250* INITIALIZE avant les MOVE pour que STU-F-RECORD ne porte jamais
003260* de residu d'une ligne precedente dans une zone que la ligne
003270* courante ne renseignerait pas.
003280* les zones de la table sont recopiees champ par champ plutot que
003290* par un MOVE de groupe, car WS-SEED-ENTRY et STU-FILE-RECORD ne
003300* partagent pas le meme ordre de zones (le numero d'eleve n'existe
003310* pas cote fichier, il n'est attribue qu'a la relecture).
003320*----------------------------------------------------------------
003330 1105-WRITE-SEED-START.
003340     INITIALIZE STU-FILE-RECORD.
003350     MOVE WS-SEED-NAME (WS-SEED-IDX)    TO STU-F-NAME.
003360     MOVE WS-SEED-GRADE (WS-SEED-IDX)   TO STU-F-GRADE.
003370     MOVE WS-SEED-GENDER (WS-SEED-IDX)  TO STU-F-GENDER.
003380     MOVE WS-SEED-CONTACT-NUMBER (WS-SEED-IDX)
003390                                         TO STU-F-CONTACT-NUMBER.
003400     MOVE WS-SEED-AGE (WS-SEED-IDX)     TO STU-F-AGE.
003410     WRITE STU-FILE-RECORD.
003420 1107-WRITE-SEED-END.
003430      
003440*----------------------------------------------------------------
003450* 2000-SEED-LOAD : charge les 15 eleves de demonstration du
003460* fichier maitre STUDENT-FILE. Le numero d'eleve n'est pas porte
003470* sur le fichier - il est attribue par rang de lecture, exacte-
003480* ment comme le faisait le chargement initial cote application.
003490*----------------------------------------------------------------
003500 2000-SEED-LOAD-START.
003510     PERFORM 2005-READ-SEED-START THRU 2007-READ-SEED-END
003520        UNTIL WS-STAT-STU-EOF.
003530* synthese du chargement (ticket 051) ecrite une fois, des que
003540* la table roster est complete et avant l'entete de liste.
003550     MOVE WS-SEED-COUNT TO WS-LOAD-SUMMARY-COUNT.
003560     MOVE WS-LOAD-SUMMARY-FLAT TO RPT-REPORT-LINE.
003570     WRITE RPT-REPORT-LINE.
003580 2010-SEED-LOAD-END.
003590      
003600*----------------------------------------------------------------
003610* 2005-READ-SEED : une seule READ pour les deux branches AT END /
003620* NOT AT END - evite le piege classique du double READ (une
003630* lecture pour tester la fin, une autre pour le traitement) qui
003640* desynchronise le compteur si le fichier contient un nombre
003650* impair de lignes.
003660* la branche NOT AT END delegue a 2020-APPEND-SEED plutot que
003670* d'inliner le chargement ici, pour que ce paragraphe reste une
003680* simple pompe de lecture, conformement a la regle maison qui
003690* veut qu'un paragraphe de controle de boucle ne porte pas de
003700* logique metier.
003710*----------------------------------------------------------------
003720 2005-READ-SEED-START.
003730     READ STUDENT-FILE
003740        AT END
003750           SET WS-STAT-STU-EOF TO TRUE
003760        NOT AT END
003770           PERFORM 2020-APPEND-SEED-START
003780              THRU 2025-APPEND-SEED-END
003790     END-READ.
003800 2007-READ-SEED-END.
003810      
003820*----------------------------------------------------------------
003830* 2020-APPEND-SEED : recopie l'enregistrement fichier qui vient
003840* d'etre lu dans la table en memoire WS-ROSTER-TAB. l'indice de
003850* table EST le numero d'eleve (STU-ID) : inutile de porter un
003860* identifiant sur le fichier maitre tant que l'ordre de lecture
003870* est garanti stable (LINE SEQUENTIAL, jamais retrie).
003880*----------------------------------------------------------------
003890 2020-APPEND-SEED-START.
003900* SET ... UP BY 1 plutot qu'ADD 1 TO : habitude maison pour les
003910* compteurs COMP a increment de un, ADD etant reserve aux zones
003920* qui cumulent une quantite variable.
003930     SET WS-NB-STUDENT UP BY 1.
003940     SET IDX-STUDENT TO WS-NB-STUDENT.
003950* les six champs sont recopies un par un plutot qu'en groupe car
003960* STU-FILE-RECORD (54 car.) et l'entree WS-ROSTER-TAB (58 car.)
003970* n'ont pas le meme decoupage - celle-ci porte en plus WS-STU-ID,
003980* absent du fichier.
003990     MOVE WS-NB-STUDENT        TO WS-STU-ID (IDX-STUDENT).
004000     MOVE STU-F-NAME           TO WS-STU-NAME (IDX-STUDENT).
004010     MOVE STU-F-GRADE          TO WS-STU-GRADE (IDX-STUDENT).
004020     MOVE STU-F-GENDER         TO WS-STU-GENDER (IDX-STUDENT).
004030     MOVE STU-F-CONTACT-NUMBER
004040                               TO WS-STU-CONTACT-NUMBER
004050                                  (IDX-STUDENT).
004060     MOVE STU-F-AGE            TO WS-STU-AGE (IDX-STUDENT).
004070* WS-SEED-COUNT reste distinct de WS-NB-STUDENT : le second sert
004080* d'indice de table et continuera de grossir avec les inscriptions
004090* du jour, le premier fige le nombre charge au demarrage pour la
004100* ligne de synthese ci-dessus.
004110     SET WS-SEED-COUNT UP BY 1.
004120 2025-APPEND-SEED-END.
004130      
004140*----------------------------------------------------------------
004150* 3000-WRITE-ROSTER-HEADER : entete imprimee une seule fois, avant
004160* la boucle de transaction - le trait plein en dessous separe
004170* visuellement le titre des lignes de mouvement qui suivent.
004180* non decoupe en PERFORM ... THRU car il n'est appele qu'une
004190* seule fois depuis 0000-MAIN - la norme maison n'exige la forme
004200* paragraphe que pour ce qui boucle ou qui est partage.
004210*----------------------------------------------------------------
004220 3000-WRITE-ROSTER-HEADER.
004230* ligne de titre, puis ligne de soulignement - deux ecritures
004240* separees plutot qu'une grille, le rapport restant un listage
004250* simple sans mise en page de colonnes.
004260     MOVE WS-REPORT-HEADER TO RPT-REPORT-LINE.
004270     WRITE RPT-REPORT-LINE.
004280     MOVE ALL '-' TO RPT-REPORT-LINE.
004290     WRITE RPT-REPORT-LINE.
004300      
004310*----------------------------------------------------------------
004320* 4000-TRANSACTION-LOOP : un passage par transaction lue sur
004330* TRANSACTION-FILE. TRN-SELECTION pilote l'action :
004340*    0                    -> fin de traitement (sentinelle)
004350*    WS-NB-STUDENT + 1    -> inscription d'un nouvel eleve
004360*    autre valeur         -> consultation par position (login)
004370*----------------------------------------------------------------
004380 4000-TRANSACTION-LOOP-START.
004390     PERFORM 4100-READ-TRANSACTION-START
004400        THRU 4110-READ-TRANSACTION-END.
004410     PERFORM 4050-PROCESS-TRANSACTION-START
004420        THRU 4060-PROCESS-TRANSACTION-END
004430        UNTIL WS-STAT-TRN-EOF
004440           OR TRN-SELECTION = ZERO.
004450 4090-TRANSACTION-LOOP-END.
004460      
004470*----------------------------------------------------------------
004480* 4050-PROCESS-TRANSACTION : aiguille une transaction lue vers le
004490* bon traitement. EVALUATE TRUE plutot qu'un IF/ELSE IF en
004500* cascade : la regle maison veut un seul bloc evaluable d'un coup
004510* d'oeil quand plus de deux cas se presentent (voir aussi 5030 et
004520* 5040 plus bas).
004530* ce paragraphe ne teste jamais TRN-SELECTION = ZERO lui-meme -
004540* c'est la condition de sortie de 4000-TRANSACTION-LOOP qui s'en
004550* charge, donc ce paragraphe n'est jamais appele sur sentinelle.
004560*----------------------------------------------------------------
004570 4050-PROCESS-TRANSACTION-START.
004580     EVALUATE TRUE
004590        WHEN TRN-SELECTION = WS-NB-STUDENT + 1
004600* taille-de-liste + 1 est la convention retenue pour signaler une
004610* inscription plutot qu'une consultation - elle suit WS-NB-STUDENT
004620* au fil des inscriptions, donc aucune valeur fixe a maintenir.
004630           PERFORM 5000-REGISTER-START
004640              THRU 5010-REGISTER-END
004650        WHEN TRN-SELECTION NOT > WS-NB-STUDENT
004660           PERFORM 4200-LOGIN-LOOKUP-START
004670              THRU 4210-LOGIN-LOOKUP-END
004680        WHEN OTHER
004690* ni une consultation valide ni une inscription - on l'ecrit sur
004700* le rapport plutot que de l'ignorer silencieusement, pour que
004710* l'operateur puisse reconcilier le lot de transactions le soir.
004720           MOVE 'SELECTION HORS BORNES - IGNOREE.      '
004730              TO WS-ECHO-RAW
004740           MOVE WS-ECHO-RAW TO RPT-REPORT-LINE
004750           WRITE RPT-REPORT-LINE
004760     END-EVALUATE.
004770     PERFORM 4100-READ-TRANSACTION-START
004780        THRU 4110-READ-TRANSACTION-END.
004790 4060-PROCESS-TRANSACTION-END.
004800      
004810*----------------------------------------------------------------
004820* 4100-READ-TRANSACTION : pompe de lecture du fichier transaction,
004830* appelee deux fois par tour de 4000-TRANSACTION-LOOP - une fois
004840* en amorce avant la boucle UNTIL, une fois a la fin de chaque
004850* passage - c'est le schema de lecture anticipee classique des
004860* boucles PERFORM ... UNTIL de ce shop.
004870*----------------------------------------------------------------
004880 4100-READ-TRANSACTION-START.
004890     READ TRANSACTION-FILE
004900        AT END
004910           SET WS-STAT-TRN-EOF TO TRUE
004920     END-READ.
004930 4110-READ-TRANSACTION-END.
004940      
004950*----------------------------------------------------------------
004960* 4200-LOGIN-LOOKUP : consultation par position : WS-FOUND-IDX
004970* porte la position lue pour ne pas indexer la table directement
004980* sur TRN-SELECTION, qui est une zone transaction et non un
004990* indice COBOL - SET ... TO exige un receveur declare INDEXED BY
005000* ou un item numerique de meme classe, pas une zone de fichier.
005010* le garde-fou TRN-SELECTION > 0 ecarte toute position nulle ou
005020* negative avant l'indexation, meme si 4050 ne devrait jamais
005030* aiguiller ici sur zero (voir sa note ci-dessus).
005040*----------------------------------------------------------------
005050 4200-LOGIN-LOOKUP-START.
005060     IF TRN-SELECTION > 0
005070        SET WS-FOUND-IDX TO TRN-SELECTION
005080        MOVE SPACES TO WS-ECHO-LINE
005090        MOVE WS-STU-ID (WS-FOUND-IDX)   TO WS-ECHO-ID
005100        MOVE WS-STU-NAME (WS-FOUND-IDX) TO WS-ECHO-NAME
005110        MOVE WS-ECHO-LINE TO RPT-REPORT-LINE
005120        WRITE RPT-REPORT-LINE
005130     END-IF.
005140 4210-LOGIN-LOOKUP-END.
005150      
005160*----------------------------------------------------------------
005170* 5000-REGISTER : inscription d'un nouvel eleve. L'identifiant
005180* vaut toujours taille-de-liste + 1 ; aucune zone n'est recyclee.
005190*----------------------------------------------------------------
005200 5000-REGISTER-START.
005210* TRN-AGE-SAVE est recopie des le depart car TRN-FILE-RECORD est
005220* reecrase par la prochaine READ TRANSACTION-FILE (voir 4100) des
005230* que ce paragraphe rend la main - si on attendait la fin pour
005240* lire TRN-AGE, la valeur consultee serait deja celle du prochain
005250* enregistrement transaction.
005260     MOVE TRN-AGE TO TRN-AGE-SAVE.
005270     PERFORM 5020-VALIDATE-AGE-START THRU 5025-VALIDATE-AGE-END.
005280     IF WS-AGE-IS-VALID
005290* WS-REGISTER-SLOT retient le rang attribue avant les MOUVEMENTS
005300* qui suivent (ticket 050) - IDX-STUDENT en est simplement deduit,
005310* comme un indice de table l'est toujours d'un compteur COMP.
005320        SET WS-NB-STUDENT UP BY 1
005330        SET WS-REGISTER-SLOT TO WS-NB-STUDENT
005340        SET IDX-STUDENT TO WS-REGISTER-SLOT
005350        MOVE WS-NB-STUDENT TO WS-STU-ID (IDX-STUDENT)
005360        MOVE TRN-NAME      TO WS-STU-NAME (IDX-STUDENT)
005370        MOVE TRN-CONTACT-NUMBER
005380                           TO WS-STU-CONTACT-NUMBER
005390                              (IDX-STUDENT)
005400        MOVE TRN-AGE-SAVE  TO WS-STU-AGE (IDX-STUDENT)
005410        PERFORM 5030-MAP-GENDER-START THRU 5035-MAP-GENDER-END
005420        PERFORM 5040-MAP-GRADE-START  THRU 5045-MAP-GRADE-END
005430        MOVE SPACES TO WS-ECHO-LINE
005440        MOVE WS-STU-ID (IDX-STUDENT)   TO WS-ECHO-ID
005450        MOVE WS-STU-NAME (IDX-STUDENT) TO WS-ECHO-NAME
005460        MOVE WS-ECHO-LINE TO RPT-REPORT-LINE
005470        WRITE RPT-REPORT-LINE
005480     ELSE
005490* l'eleve refuse n'occupe jamais de rang - WS-NB-STUDENT n'est pas
005500* incremente dans cette branche, le prochain candidat valide
005510* reprendra donc le meme numero que celui qui vient d'etre rejete.
005520* aucune ecriture dans WS-ROSTER-TAB non plus : une inscription
005530* rejetee ne laisse absolument aucune trace en memoire, seulement
005540* la ligne de rejet sur le rapport ci-dessous.
005550        MOVE TRN-AGE-SAVE TO WS-REJECT-AGE
005560        MOVE WS-REJECT-NOTICE TO RPT-REPORT-LINE
005570        WRITE RPT-REPORT-LINE
005580     END-IF.
005590 5010-REGISTER-END.
005600      
005610*----------------------------------------------------------------
005630* 1 a 99, seule plage representable par STU-AGE PIC 9(02) - la
005640* demande de 1 a 120 de la specification se ramene donc a 1-99 du
005650* fait de la largeur de zone ; zero et toute valeur saisie sur 3
005660* chiffres (100-999) sont rejetees sans tenter de les tronquer.
005670* deux tests independants plutot qu'une seule condition composee,
005680* pour que chacun reste lisible isolement si une troisieme regle
005690* de validation devait s'y ajouter un jour.
005700*----------------------------------------------------------------
005710 5020-VALIDATE-AGE-START.
005720* SET ... TO TRUE positionne l'indicateur sur sa valeur 88 nommee
005730* plutot qu'un MOVE de la valeur litterale 'Y' - habitude maison
005740* des que l'item porte des niveaux 88.
005750     SET WS-AGE-IS-VALID TO TRUE.
005760     IF TRN-AGE-SAVE = ZERO
005770        SET WS-AGE-IS-INVALID TO TRUE
005780     END-IF.
005790* WS-TRN-AGE-HUNDREDS porte le chiffre des centaines de la vue
005800* REDEFINES - non nul signifie une saisie a 3 chiffres (100-999),
005810* hors de la plage representable par STU-AGE. cette vue evite de
005820* comparer TRN-AGE-SAVE a un intervalle litteral (> 99), ce qui
005830* serait equivalent mais moins explicite sur la cause du rejet.
005840     IF WS-TRN-AGE-HUNDREDS NOT = ZERO
005850        SET WS-AGE-IS-INVALID TO TRUE
005860     END-IF.
005870 5025-VALIDATE-AGE-END.
005880      
005890*----------------------------------------------------------------
005900* 5030-MAP-GENDER : TRN-GENDER-CHOICE est saisi 1 (garcon) ou 2
005910* (fille) ; toute autre valeur (y compris blanc) est rangee
005920* espace plutot que de faire planter le programme - regle
005930* introduite par le ticket 007 apres un rejet de lot complet sur
005940* une saisie vide en septembre 1988.
005950* WS-STU-GENDER reste a 'M'/'F'/espace, jamais '1'/'2' - c'est le
005960* code de saisie qui est numerique, pas le champ stocke.
005970*----------------------------------------------------------------
005980 5030-MAP-GENDER-START.
005990     EVALUATE TRN-GENDER-CHOICE
006000        WHEN 1
006010           MOVE 'M' TO WS-STU-GENDER (IDX-STUDENT)
006020        WHEN 2
006030           MOVE 'F' TO WS-STU-GENDER (IDX-STUDENT)
006040        WHEN OTHER
006050           MOVE SPACE TO WS-STU-GENDER (IDX-STUDENT)
006060     END-EVALUATE.
006070 5035-MAP-GENDER-END.
006080      
006090*----------------------------------------------------------------
006100* 5040-MAP-GRADE : niveau saisi hors de la plage 1-5 range zero
006110* plutot que de rejeter l'inscription entiere - regle du ticket
006120* 011 : un niveau invalide n'empeche pas l'eleve d'etre inscrit,
006130* il sera simplement reclasse manuellement plus tard par le
006140* bureau d'accueil. zero n'est volontairement pas un niveau valide
006150* en saisie (WHEN 1 THRU 5), mais reste la valeur stockee pour
006160* signaler justement ce cas "a reclasser".
006170*----------------------------------------------------------------
006180 5040-MAP-GRADE-START.
006190     EVALUATE TRN-GRADE-CHOICE
006200        WHEN 1 THRU 5
006210           MOVE TRN-GRADE-CHOICE TO WS-STU-GRADE (IDX-STUDENT)
006220        WHEN OTHER
006230           MOVE ZERO TO WS-STU-GRADE (IDX-STUDENT)
006240     END-EVALUATE.
006250 5045-MAP-GRADE-END.
006260      
006270*----------------------------------------------------------------
006280* 6000-LIST-ROSTER : accesseur complet, ecrit chaque eleve de la
006290* table sur le rapport - appele en fin de traitement pour preuve
006300* du contenu final de la liste (ticket 036, car l'operateur de
006310* nuit n'avait auparavant aucune trace imprimee de l'etat complet
006320* de la table au-dela des lignes d'echo au fil de l'eau).
006330* le IF WS-NB-STUDENT > 0 protege uniquement le cas degenere ou le
006340* fichier maitre et les transactions d'inscription seraient tous
006350* deux vides - PERFORM ... VARYING avec UNTIL deja vrai au premier
006360* tour ne bouclerait pas, mais l'ecrire explicitement documente
006370* l'intention plutot que de compter sur ce comportement implicite.
006380*----------------------------------------------------------------
006390 6000-LIST-ROSTER-START.
006400     IF WS-NB-STUDENT > 0
006410        PERFORM 6005-LIST-ONE-STUDENT-START
006420           THRU 6007-LIST-ONE-STUDENT-END
006430           VARYING IDX-STUDENT FROM 1 BY 1
006440              UNTIL IDX-STUDENT > WS-NB-STUDENT
006450     END-IF.
006460 6010-LIST-ROSTER-END.
006470      
006480*----------------------------------------------------------------
006490* 6005-LIST-ONE-STUDENT : une ligne par eleve, dans l'ordre du
006500* numero attribue - donc chargement puis inscriptions du jour,
006510* jamais trie autrement. IDX-STUDENT est ici l'indice de boucle du
006520* VARYING ci-dessus, pas une cle de recherche comme dans 4200.
006530*----------------------------------------------------------------
006540 6005-LIST-ONE-STUDENT-START.
006550     MOVE SPACES TO WS-ECHO-LINE.
006560     MOVE WS-STU-ID (IDX-STUDENT)   TO WS-ECHO-ID.
006570     MOVE WS-STU-NAME (IDX-STUDENT) TO WS-ECHO-NAME.
006580     MOVE WS-ECHO-LINE TO RPT-REPORT-LINE.
006590     WRITE RPT-REPORT-LINE.
006600 6007-LIST-ONE-STUDENT-END.
006610      
006620*----------------------------------------------------------------
006630* 8000-CLOSE-FILES : la liste complete est ecrite juste avant la
006640* fermeture des fichiers - elle sert de preuve de fin de
006650* traitement au lot du jour (voir ticket 029 pour la regle de fin
006660* SELECTION = ZERO). CLOSE des trois fichiers dans le meme ordre
006670* que leur ouverture en 1000-OPEN-FILES, par habitude maison.
006680*----------------------------------------------------------------
006690 8000-CLOSE-FILES-START.
006700     PERFORM 6000-LIST-ROSTER-START THRU 6010-LIST-ROSTER-END.
006710     CLOSE STUDENT-FILE.
006720     CLOSE TRANSACTION-FILE.
006730     CLOSE ROSTER-REPORT.
006740 8010-CLOSE-FILES-END.
006750      
006760*----------------------------------------------------------------
006770* 9000-ABEND : abend commun aux trois OPEN - le message encadre
006780* d'etoiles reprend l'habitude maison pour qu'une erreur de statut
006790* fichier saute aux yeux dans le journal d'exploitation du soir.
006800* seul WS-STAT-STU est affiche meme si c'est TRANSACTION-FILE ou
006810* ROSTER-REPORT qui a declenche l'appel - limitation connue,
006820* acceptee en 1988 car STUDENT-FILE est d'ouverture la plus
006830* fragile des trois (lui seul est a la fois cree et relu).
006840 9000-ABEND-START.
006850     MOVE ALL '*' TO RPT-REPORT-LINE.
006860     DISPLAY RPT-REPORT-LINE.
006870     DISPLAY 'HJSSTU1 - ERREUR OUVERTURE FICHIER - STATUT '
006880        WS-STAT-STU.
006890     MOVE ALL '*' TO RPT-REPORT-LINE.
006900     DISPLAY RPT-REPORT-LINE.
006910     STOP RUN.
006920 9010-ABEND-END.
