000100*=============================================================*
000110*    HJSFSEL   -  LESSON QUERY/SELECTION TRANSACTION LAYOUT   *
000120*    UNE LIGNE DE TRANSACTION PAR INTERROGATION DEMANDEE A     *
000130*    HJSRPT1. SEL-CRITERION PILOTE LE FILTRE A APPLIQUER AVANT *
000140*    L'EDITION DE L'ETAT HEBDOMADAIRE (TIMETABLE-REPORT) :     *
000150*       1 = TOUT LE PLANNING (PAS DE FILTRE)                  *
000160*       2 = UN SEUL COURS, PAR SEL-LESSON-ID                  *
000170*       3 = LES COURS D'UN JOUR, PAR SEL-DAY                  *
000180*       4 = LES COURS D'UN MONITEUR, PAR SEL-COACH-ID         *
000190*       5 = LES COURS D'UN NIVEAU, PAR SEL-GRADE              *
000200*    auteur : R. Marchetti                                    *
000210*    Date creation 06/09/1989                                 *
000220*=============================================================*
000230 FD  SELECTION-FILE
000240     RECORD CONTAINS 24 CHARACTERS
000250     RECORDING MODE IS F.
000260
000270 01  SEL-FILE-RECORD.
000280     03 SEL-CRITERION           PIC 9(01).
000290     03 SEL-LESSON-ID           PIC 9(04).
000300     03 SEL-DAY                 PIC X(09).
000310     03 SEL-COACH-ID            PIC 9(04).
000320     03 SEL-GRADE               PIC 9(01).
000330     03 FILLER                  PIC X(05).
