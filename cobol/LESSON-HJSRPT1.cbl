000100*=============================================================*
000110*    CONSULTATION DU PLANNING ET EDITION DE L'ETAT HEBDO        *
000120*    (TIMETABLE-REPORT) DE L'ECOLE DE NATATION (HJSS)          *
000130*       CHARGEMENT DU PLANNING (LESSON-FILE) EN TABLE          *
000140*       UNE TRANSACTION DE SELECTION = UNE INTERROGATION :     *
000150*          TOUT LE PLANNING, UN SEUL COURS, UN JOUR, UN        *
000160*          MONITEUR OU UN NIVEAU                               *
000170*       EDITION PAR RUPTURE DE SEMAINE AVEC DETECTION DE        *
000180*       SEMAINE VIDE (SAUT DE 2 SEMAINES D'UN COUP)            *
000190*
000200*    CHANGE LOG
000210*    06/09/1989 RM  001  PROGRAMME INITIAL - CONSULTATION PAR
000220*                        NUMERO DE COURS UNIQUEMENT
000230*    02/03/1990 RM  004  AJOUT DES FILTRES JOUR, MONITEUR ET
000240*                        NIVEAU (SEL-CRITERION 3, 4, 5)
000250*    19/08/1990 JT  006  AJOUT DE L'EDITION PAR RUPTURE DE
000260*                        SEMAINE (TIMETABLE-REPORT)
000270*    25/01/1992 JT  010  CORRECTION DE LA DETECTION DE SEMAINE
000280*                        VIDE - SAUT DE 2 SEMAINES AU LIEU DE 1
000290*                        QUAND UNE SEMAINE ENTIERE EST ABSENTE
000300*    14/07/1994 PK  014  AJOUT DE LA LIGNE BLANC DE SEPARATION
000310*                        ENTRE DEUX COURS SUR LE RAPPORT
000320*    09/02/1997 PK  017  REVUE DU STATUT FICHIER PLANNING
000330*                        APRES OUVERTURE
000340*    24/09/1998 JT  019  REVUE Y2K - AUCUNE ZONE DATE A 2
000350*                        CHIFFRES DANS CE PROGRAMME, RAS
000360*    08/01/1999 JT  020  CONFIRMATION Y2K - FERMETURE DU
000370*                        DOSSIER DE CONFORMITE AN 2000
000380*    30/04/2003 RM  024  RENUMEROTATION DES PARAGRAPHES 7xxx
000390*                        POUR ALIGNER SUR LA CONVENTION MAISON
000400*    03/02/2009 PK  027  SUPPRESSION DES BOUCLES EN LIGNE - LE
000410*                        SHOP STANDARD EXIGE LA FORME PERFORM
000420*                        DE PARAGRAPHE ; AUCUN CHANGEMENT DE
000430*                        LOGIQUE, SIMPLE MISE EN CONFORMITE
000440*    22/06/2009 PK  028  SORTIE DE WS-WEEK-BOUND ET WS-WEEK-NO
000450*                        DU GROUPE HJSWRPT VERS LE NIVEAU 77
000460*                        DANS CE PROGRAMME - NORME MAISON,
000470*                        AUCUN CHANGEMENT DE LOGIQUE
000480*    10/07/2009 PK  029  AJOUT DE COMMENTAIRES DE TRAVAIL DANS
000490*                        LA PROCEDURE DIVISION - AUCUN CHANGEMENT
000500*                        DE LOGIQUE, DOCUMENTATION SEULEMENT
000510*    10/07/2009 PK  030  WS-FILTER-COUNT-VIEW EXISTAIT SANS
000520*                        JAMAIS ETRE LU - AJOUT DE LA TRACE
000530*                        CONSOLE DE FIN DE FILTRE QUI L'UTILISE
000540*                        ENFIN, POUR LE CONTROLE D'EXPLOITATION
000550*=============================================================*
000560
000570 IDENTIFICATION DIVISION.
000580 PROGRAM-ID. HJSRPT1.
000590 AUTHOR. R. MARCHETTI.
000600 INSTALLATION. HJSS DATA PROCESSING CENTER.
000610 DATE-WRITTEN. 06/09/1989.
000620 DATE-COMPILED.
000630 SECURITY. NONE.
000640
000650* SPECIAL-NAMES ne sert ici que pour la levee de page - aucune
000660* zone monetaire dans ce programme, donc pas de DECIMAL-POINT
000670* IS COMMA (reservee aux etats qui manient des montants).
000680 ENVIRONMENT DIVISION.
000690 CONFIGURATION SECTION.
000700* C01 n'est utilise qu'implicitement par l'imprimante
000710* d'exploitation - aucun WRITE ... AFTER ADVANCING C01 n'est
000720* necessaire ici, le rapport s'imprime en continu.
000730 SPECIAL-NAMES.
000740     C01 IS TOP-OF-FORM.
000750      
000760* trois fichiers en sequentiel pur : LESSON-FILE est relu en
000770* entier au demarrage, SELECTION-FILE porte une transaction de
000780* consultation par ligne, TIMETABLE-REPORT n'est qu'ecrit.
000790 INPUT-OUTPUT SECTION.
000800 FILE-CONTROL.
000810* meme fichier, meme nom logique que ceux ouverts par HJSLES1 -
000820* ce programme ne fait qu'en consommer le contenu.
000830     SELECT LESSON-FILE
000840         ASSIGN TO LESFIL
000850         ORGANIZATION IS LINE SEQUENTIAL
000860         ACCESS MODE IS SEQUENTIAL
000870         FILE STATUS IS WS-STAT-LES.
000880      
000890* fichier de transactions livre par l'exploitation a chaque
000900* demande de consultation - une ligne = une interrogation.
000910     SELECT SELECTION-FILE
000920         ASSIGN TO SELFIL
000930         ORGANIZATION IS LINE SEQUENTIAL
000940         ACCESS MODE IS SEQUENTIAL
000950         FILE STATUS IS WS-STAT-SEL.
000960      
000970* etat de sortie, recree en totalite a chaque lot.
000980     SELECT TIMETABLE-REPORT
000990         ASSIGN TO TIMRPT
001000         ORGANIZATION IS LINE SEQUENTIAL
001010         ACCESS MODE IS SEQUENTIAL
001020         FILE STATUS IS WS-STAT-TIM.
001030      
001040* layout planning (identique a celui ecrit par HJSLES1) dans la
001050* copy HJSFLES ; layout transaction de consultation (critere +
001060* valeur du critere) dans HJSFSEL.
001070 DATA DIVISION.
001080 FILE SECTION.
001090* porte les champs LES-F-ID, LES-F-GRADE, LES-F-DAY, LES-F-TIME
001100* et LES-F-COACH-ID - le meme enregistrement que celui ecrit par
001110* HJSLES1, ligne par ligne.
001120 COPY 'LESSON-HJSFLES.cpy'.
001130* porte SEL-CRITERION et les cinq zones de valeur (SEL-LESSON-ID,
001140* SEL-DAY, SEL-COACH-ID, SEL-GRADE) - une seule est significative
001150* selon la valeur de SEL-CRITERION.
001160 COPY 'LESSON-HJSFSEL.cpy'.
001170
001180* ligne imprimante pleine largeur (80 colonnes), la meme largeur
001190* que les autres etats de la maison - TIM-TEXT recoit toujours
001200* le groupe a plat (REDEFINES) du paragraphe qui ecrit la ligne.
001210 FD  TIMETABLE-REPORT
001220     RECORD CONTAINS 80 CHARACTERS
001230     RECORDING MODE IS F.
001240 01  TIM-REPORT-LINE.
001250     03 TIM-TEXT                PIC X(75).
001260* FILLER de bouclage a 80 colonnes - reserve pour une eventuelle
001270* colonne de controle future, jamais alimente a ce jour.
001280     03 FILLER                  PIC X(05).
001290
001300 WORKING-STORAGE SECTION.
001310* compteurs autonomes de rupture de semaine - niveau 77
001320* (maison exige le niveau 77 pour les scalaires isoles) ;
001330* WS-FIRST-LESSON-SW reste dans HJSWRPT (voir la copy)
001340* borne courante de LES-ID pour la semaine en cours, testee et
001350* avancee exclusivement par 7100-BREAK-TEST-START.
001360 77  WS-WEEK-BOUND              PIC 9(04) COMP VALUE 11.
001370* numero de semaine affiche sur le rapport, 1 a 4 en temps
001380* normal (peut sauter a 6 si deux semaines sont vides de suite).
001390 77  WS-WEEK-NO                 PIC 9(02) COMP VALUE 1.
001400
001410* zones de statut fichier - memes conventions que HJSSTU1 et
001420* HJSLES1 ('00' normal, '10' fin de fichier).
001430 01  WS-STAT-LES                PIC X(02)  VALUE SPACE.
001440     88 WS-STAT-LES-OK                 VALUE '00'.
001450     88 WS-STAT-LES-EOF                VALUE '10'.
001460 01  WS-STAT-SEL                PIC X(02)  VALUE SPACE.
001470     88 WS-STAT-SEL-OK                 VALUE '00'.
001480     88 WS-STAT-SEL-EOF                VALUE '10'.
001490* aucun 88 de fin de fichier sur TIMETABLE-REPORT - fichier en
001500* ecriture seule, jamais relu par ce programme.
001510 01  WS-STAT-TIM                PIC X(02)  VALUE SPACE.
001520     88 WS-STAT-TIM-OK                 VALUE '00'.
001530      
001540* commutateur maison - vrai avant la premiere ligne detail
001550* ecrite pour le sous-ensemble filtre courant ; commute par
001560* 7150-RENDER-ONE-LESSON-START, teste par 7100-BREAK-TEST-START.
001570 COPY 'LESSON-HJSWRPT.cpy'.
001580
001590* table complete du planning, chargee une fois au demarrage
001600 01  WS-LESSON-AREA.
001610* compteur d'occupation de la table - COMP pour correspondre a
001620* la norme maison des index/compteurs, jamais zone affichable.
001630     03 WS-NB-LESSON            PIC 9(04) COMP VALUE 0.
001640     03 WS-LESSON-TAB OCCURS 1 TO 44 TIMES
001650           DEPENDING ON WS-NB-LESSON
001660           INDEXED BY IDX-LESSON.
001670* LES-ID porte la semaine dans sa propre valeur (11 par semaine,
001680* cf HJSLES1) - c'est ce numero que 7100-BREAK-TEST-START
001690* surveille pour detecter les ruptures et les semaines vides.
001700        05 WS-LES-ID            PIC 9(04).
001710* niveau de natation du cours - 1 a 5, meme echelle que le
001720* ROUND-ROBIN de generation d'HJSLES1.
001730        05 WS-LES-GRADE         PIC 9(01).
001740* nom du jour en clair (LUNDI, MERCREDI, VENDREDI, SAMEDI) -
001750* recopie directement dans WS-DET-DAY sans conversion.
001760        05 WS-LES-DAY           PIC X(09).
001770* plage horaire en clair - largeur 14 pour couvrir le format
001780* le plus long ecrit par HJSLES1.
001790        05 WS-LES-TIME          PIC X(14).
001800        05 WS-LES-COACH-ID      PIC 9(04).
001810* pad de bouclage - reserve, non alimente a ce jour.
001820        05 FILLER               PIC X(08).
001830
001840* table filtree, reconstituee pour chaque transaction de
001850* selection lue - toujours en ordre croissant de LES-ID car
001860* issue d'un balayage sequentiel de la table complete
001870 01  WS-FILTER-AREA.
001880* remise a zero a chaque transaction (cf INITIALIZE en
001890* 4000-APPLY-FILTER-START) - la table ne grandit jamais
001900* au-dela du nombre de lecons retenues par la transaction
001910* en cours.
001920     03 WS-NB-FILTER            PIC 9(04) COMP VALUE 0.
001930     03 WS-FILTER-TAB OCCURS 1 TO 44 TIMES
001940           DEPENDING ON WS-NB-FILTER
001950           INDEXED BY IDX-FILTER.
001960* memes largeurs que WS-LESSON-TAB - simple recopie de la
001970* ligne retenue, aucune conversion de format.
001980        05 WS-FIL-ID            PIC 9(04).
001990        05 WS-FIL-GRADE         PIC 9(01).
002000        05 WS-FIL-DAY           PIC X(09).
002010        05 WS-FIL-TIME          PIC X(14).
002020        05 WS-FIL-COACH-ID      PIC 9(04).
002030* pad de bouclage - reserve, non alimente a ce jour.
002040        05 FILLER               PIC X(08).
002050
002060* vue alternative de la table filtree utilisee pour controler
002070* rapidement, depuis l'affichage de controle, le nombre
002080* d'entrees retenues sans reparcourir l'index
002090 01  WS-FILTER-COUNT-VIEW REDEFINES WS-NB-FILTER
002100                               PIC 9(04) COMP.
002110
002120* une seule ligne d'entete pour les cinq colonnes du rapport -
002130* recopiee telle quelle, jamais reconstruite champ par champ ;
002140* la vue a plat (REDEFINES) permet l'ecriture directe sans
002150* restructurer le groupe a chaque transaction.
002160 01  WS-COLUMN-HEADING.
002170* largeur alignee sur WS-DET-ID + son FILLER precedent.
002180     03 FILLER  PIC X(11) VALUE 'LESSON ID  '.
002190     03 FILLER  PIC X(08) VALUE 'GRADE   '.
002200     03 FILLER  PIC X(11) VALUE 'DAY        '.
002210     03 FILLER  PIC X(16) VALUE 'TIME            '.
002220     03 FILLER  PIC X(09) VALUE 'COACH ID '.
002230* bouclage a 80 colonnes, memes proportions que TIM-REPORT-LINE.
002240     03 FILLER  PIC X(25) VALUE SPACES.
002250 01  WS-COLUMN-HEADING-FLAT REDEFINES WS-COLUMN-HEADING
002260                               PIC X(80).
002270      
002280* ecrite par 7300-WRITE-WEEK-HDR-START a chaque rupture de
002290* semaine - WS-WEEK-HEADING-NO en PIC Z9 pour ne jamais montrer
002300* de zero non significatif devant le numero de semaine.
002310 01  WS-WEEK-HEADING.
002320     03 FILLER                  PIC X(05) VALUE 'WEEK '.
002330     03 WS-WEEK-HEADING-NO       PIC Z9.
002340     03 FILLER                  PIC X(73) VALUE SPACES.
002350      
002360* premiere des deux lignes detail - numero de cours, niveau,
002370* jour et horaire ; le moniteur est renvoye a la ligne suivante.
002380 01  WS-DETAIL-LINE.
002390     03 FILLER                  PIC X(11) VALUE 'LESSON ID  '.
002400* ZZZ9 pour supprimer les zeros non significatifs - le numero
002410* de cours reste lisible jusqu'a 9999 sans deborder la colonne.
002420     03 WS-DET-ID                PIC ZZZ9.
002430     03 FILLER                  PIC X(08) VALUE SPACES.
002440     03 FILLER                  PIC X(07) VALUE 'GRADE  '.
002450     03 WS-DET-GRADE             PIC 9.
002460     03 FILLER                  PIC X(08) VALUE SPACES.
002470     03 FILLER                  PIC X(04) VALUE 'DAY '.
002480     03 WS-DET-DAY               PIC X(09).
002490     03 FILLER                  PIC X(05) VALUE SPACES.
002500     03 FILLER                  PIC X(05) VALUE 'TIME '.
002510     03 WS-DET-TIME              PIC X(14).
002520* bouclage court - cette premiere ligne ne va pas jusqu'a la
002530* colonne 80, contrairement a WS-DETAIL-LINE-2.
002540     03 FILLER                  PIC X(02) VALUE SPACES.
002550      
002560* deuxieme ligne detail - le moniteur seul, suivie d'une ligne
002570* blanche ecrite directement par 7200-WRITE-DETAIL-START.
002580 01  WS-DETAIL-LINE-2.
002590     03 FILLER                  PIC X(10) VALUE 'COACH ID '.
002600     03 WS-DET-COACH-ID          PIC ZZZ9.
002610     03 FILLER                  PIC X(66) VALUE SPACES.
002620      
002630* ecrite par 7900-NOT-FOUND-START quand le critere 2 (recherche
002640* par numero de cours) ne trouve aucune correspondance.
002650 01  WS-NOT-FOUND-LINE.
002660     03 FILLER                  PIC X(23) VALUE
002670        'LESSON NOT FOUND - ID: '.
002680     03 WS-NF-ID                 PIC ZZZ9.
002690     03 FILLER                  PIC X(53) VALUE SPACES.
002700 01  WS-NOT-FOUND-LINE-FLAT REDEFINES WS-NOT-FOUND-LINE
002710                               PIC X(80).
002720
002730 PROCEDURE DIVISION.
002740
002750*----------------------------------------------------------------
002760* 0000-MAIN : charge le planning complet en table une seule fois,
002770* ecrit l'entete de colonnes une seule fois, puis traite chaque
002780* transaction de consultation de SELECTION-FILE jusqu'a EOF.
002790* contrairement a HJSSTU1/HJSLES1, aucune sentinelle manuelle -
002800* la fin du fichier SELECTION-FILE suffit a terminer le lot.
002810*----------------------------------------------------------------
002820 0000-MAIN-START.
002830* etape 1 : ouverture des trois fichiers.
002840     PERFORM 1000-OPEN-FILES-START  THRU 1010-OPEN-FILES-END.
002850* etape 2 : chargement du planning complet en memoire.
002860     PERFORM 2000-LOAD-LESSON-START THRU 2010-LOAD-LESSON-END.
002870* etape 3 : entete de colonnes, ecrite une seule fois en tete de
002880* rapport, avant la premiere transaction.
002890     PERFORM 6000-WRITE-COLHDR-START.
002900* etape 4 : une transaction de consultation = un filtre + une
002910* edition complete par rupture de semaine.
002920     PERFORM 3000-QUERY-LOOP-START  THRU 3090-QUERY-LOOP-END.
002930* etape 5 : fermeture des trois fichiers.
002940     PERFORM 8000-CLOSE-FILES-START THRU 8010-CLOSE-FILES-END.
002950     STOP RUN.
002960      
002970* ouverture des trois fichiers - LESSON-FILE et SELECTION-FILE
002980* doivent etre livres par l'exploitation (ce programme ne
002990* constitue aucun des deux, contrairement a HJSSTU1).
003000 1000-OPEN-FILES-START.
003010* si le planning est absent ou illisible, aucune consultation
003020* n'est possible - on arrete le lot tout de suite plutot que
003030* de produire un rapport a partir d'une table vide.
003040     OPEN INPUT  LESSON-FILE.
003050* WS-STAT-LES est aussi relu tel quel par 2000-LOAD-LESSON-START
003060* plus bas - aucune remise a SPACE n'est necessaire entre les
003070* deux, le statut d'ouverture '00' reste vrai jusqu'a la
003080* premiere lecture.
003090     IF NOT WS-STAT-LES-OK
003100        DISPLAY
003110           'HJSRPT1 - ERREUR OUVERTURE LESSON-FILE - STATUT '
003120           WS-STAT-LES
003130        STOP RUN
003140     END-IF.
003150* meme principe pour le fichier de transactions de consultation.
003160     OPEN INPUT  SELECTION-FILE.
003170     IF NOT WS-STAT-SEL-OK
003180        DISPLAY
003190           'HJSRPT1 - ERREUR OUVERTURE SELECTION-FILE - STATUT '
003200           WS-STAT-SEL
003210        STOP RUN
003220     END-IF.
003230* le rapport est toujours recree en totalite a chaque lot -
003240* aucun mode extension, conforme a la norme maison des etats.
003250     OPEN OUTPUT TIMETABLE-REPORT.
003260 1010-OPEN-FILES-END.
003270      
003280* LESSON-FILE est relu integralement une seule fois au demarrage
003290* du lot - HJSRPT1 ne fait que consulter le planning ecrit par
003300* HJSLES1, il ne l'ecrit ni ne le corrige.
003310 2000-LOAD-LESSON-START.
003320     PERFORM 2005-READ-LESSON-START THRU 2007-READ-LESSON-END
003330        UNTIL WS-STAT-LES-EOF.
003340 2010-LOAD-LESSON-END.
003350* pas de test de table pleine ici - la DEPENDING ON de
003360* WS-LESSON-TAB plafonne d'elle-meme a 44, largeur jamais
003370* depassee depuis 1989 (HJSLES1 genere toujours exactement 44).
003380      
003390* chaque ligne de LESSON-FILE devient une ligne de WS-LESSON-AREA
003400* (44 cases au maximum, cf copy HJSWRPT) - meme table de travail
003410* que celle construite par HJSLES1, rebatie ici a la lecture.
003420 2005-READ-LESSON-START.
003430     READ LESSON-FILE
003440        AT END
003450           SET WS-STAT-LES-EOF TO TRUE
003460        NOT AT END
003470* une ligne lue = une case de table occupee, indexee par
003480* IDX-LESSON dans l'ordre meme de lecture du fichier.
003490           SET WS-NB-LESSON UP BY 1
003500           SET IDX-LESSON TO WS-NB-LESSON
003510           MOVE LES-F-ID TO WS-LES-ID (IDX-LESSON)
003520           MOVE LES-F-GRADE TO WS-LES-GRADE (IDX-LESSON)
003530           MOVE LES-F-DAY TO WS-LES-DAY (IDX-LESSON)
003540           MOVE LES-F-TIME TO WS-LES-TIME (IDX-LESSON)
003550* le moniteur est recopie tel quel - HJSRPT1 n'a pas besoin du
003560* nom du moniteur, seulement de son numero, pour l'affichage.
003570           MOVE LES-F-COACH-ID TO WS-LES-COACH-ID
003580                                     (IDX-LESSON)
003590     END-READ.
003600 2007-READ-LESSON-END.
003610      
003620* entete de colonnes ecrite une seule fois, avant la premiere
003630* transaction de consultation - pas de rupture ici, seulement au
003640* niveau semaine dans 7300-WRITE-WEEK-HDR-START.
003650 6000-WRITE-COLHDR-START.
003660     MOVE WS-COLUMN-HEADING-FLAT TO TIM-TEXT.
003670     WRITE TIM-REPORT-LINE.
003680     MOVE ALL '-' TO TIM-TEXT.
003690     WRITE TIM-REPORT-LINE.
003700
003710*----------------------------------------------------------------
003720* 3000-QUERY-LOOP : une transaction de SELECTION-FILE declenche
003730* un filtre puis une edition complete par rupture de semaine.
003740*----------------------------------------------------------------
003750 3000-QUERY-LOOP-START.
003760* lecture d'amorce classique avant boucle PERFORM ... UNTIL -
003770* meme charpente que la boucle de transaction de HJSSTU1.
003780     PERFORM 3100-READ-SELECTION-START
003790        THRU 3110-READ-SELECTION-END.
003800     PERFORM 3050-PROCESS-SELECTION-START
003810        THRU 3060-PROCESS-SELECTION-END
003820        UNTIL WS-STAT-SEL-EOF.
003830 3090-QUERY-LOOP-END.
003840
003850* une transaction = un filtre applique a la table complete, puis
003860* une edition complete du sous-ensemble trouve - on relit tout de
003870* suite la transaction suivante pour boucler proprement sur EOF.
003880 3050-PROCESS-SELECTION-START.
003890     PERFORM 4000-APPLY-FILTER-START
003900        THRU 4010-APPLY-FILTER-END.
003910     PERFORM 7000-RENDER-TIMETABLE-START
003920        THRU 7010-RENDER-TIMETABLE-END.
003930     PERFORM 3100-READ-SELECTION-START
003940        THRU 3110-READ-SELECTION-END.
003950 3060-PROCESS-SELECTION-END.
003960      
003970* une seule transaction par lecture, pas de table - SELECTION-
003980* FILE est un fichier de consultation, livre par l'exploitation
003990* (cf copy HJSFSEL pour le layout critere/valeur).
004000 3100-READ-SELECTION-START.
004010     READ SELECTION-FILE
004020        AT END
004030           SET WS-STAT-SEL-EOF TO TRUE
004040     END-READ.
004050 3110-READ-SELECTION-END.
004060
004070*----------------------------------------------------------------
004080* 4000-APPLY-FILTER : reconstitue WS-FILTER-TAB selon le critere
004090* demande. Un seul balayage sequentiel de la table complete -
004100* l'ordre LES-ID croissant est donc automatiquement preserve,
004110* aucun tri n'est necessaire (voir BATCH FLOW getLessons).
004120*----------------------------------------------------------------
004130 4000-APPLY-FILTER-START.
004140* INITIALIZE remet WS-NB-FILTER a zero et efface la table -
004150* indispensable puisque la meme zone de travail sert a toutes
004160* les transactions du lot, l'une apres l'autre.
004170     INITIALIZE WS-FILTER-AREA.
004180* si le planning est vide (LESSON-FILE n'avait aucune ligne),
004190* on saute directement au rendu - qui affichera NOT FOUND.
004200     IF WS-NB-LESSON > 0
004210        PERFORM 4100-TEST-ONE-LESSON-START
004220           THRU 4110-TEST-ONE-LESSON-END
004230           VARYING IDX-LESSON FROM 1 BY 1
004240              UNTIL IDX-LESSON > WS-NB-LESSON
004250     END-IF.
004260* trace de controle console pour l'exploitation - affiche via la
004270* vue COMP plutot que WS-NB-FILTER directement, norme maison
004280* pour les DISPLAY de compteur en fin de filtre.
004290     DISPLAY 'HJSRPT1 - LECONS RETENUES : ' WS-FILTER-COUNT-VIEW.
004300 4010-APPLY-FILTER-END.
004310
004320* SEL-CRITERION pilote le type de consultation demande par
004330* l'exploitation (cf copy HJSFSEL) : 1=planning complet,
004340* 2=par cours, 3=par jour, 4=par moniteur, 5=par niveau.
004350 4100-TEST-ONE-LESSON-START.
004360     EVALUATE SEL-CRITERION
004370        WHEN 1
004380* critere 1 : aucun filtre, toutes les lecons retenues.
004390           PERFORM 4200-APPEND-FILTER-START
004400              THRU 4210-APPEND-FILTER-END
004410        WHEN 2
004420* critere 2 : recherche par numero de cours unique - au plus
004430* une lecon retenue, WS-NB-FILTER vaudra 0 ou 1 a la sortie.
004440           IF WS-LES-ID (IDX-LESSON) = SEL-LESSON-ID
004450              PERFORM 4200-APPEND-FILTER-START
004460                 THRU 4210-APPEND-FILTER-END
004470           END-IF
004480        WHEN 3
004490* critere 3 : toutes les lecons d'un jour donne, quel que
004500* soit le niveau ou le moniteur.
004510           IF WS-LES-DAY (IDX-LESSON) = SEL-DAY
004520              PERFORM 4200-APPEND-FILTER-START
004530                 THRU 4210-APPEND-FILTER-END
004540           END-IF
004550        WHEN 4
004560* critere 4 : toutes les lecons assurees par un moniteur
004570* donne, sur l'ensemble de la session.
004580           IF WS-LES-COACH-ID (IDX-LESSON) = SEL-COACH-ID
004590              PERFORM 4200-APPEND-FILTER-START
004600                 THRU 4210-APPEND-FILTER-END
004610           END-IF
004620        WHEN 5
004630* critere 5 : toutes les lecons d'un niveau donne, utile a
004640* l'exploitation pour verifier la couverture par niveau.
004650           IF WS-LES-GRADE (IDX-LESSON) = SEL-GRADE
004660              PERFORM 4200-APPEND-FILTER-START
004670                 THRU 4210-APPEND-FILTER-END
004680           END-IF
004690* valeur de critere hors plan 1-5 : transaction ignoree sans
004700* arret du lot - l'exploitation corrigera a la prochaine passe.
004710        WHEN OTHER
004720           CONTINUE
004730     END-EVALUATE.
004740 4110-TEST-ONE-LESSON-END.
004750
004760* une lecon retenue par le filtre est recopiee dans WS-FILTER-
004770* AREA dans l'ordre ou elle a ete balayee, c'est a dire l'ordre
004780* LES-ID croissant - l'ordre d'edition du rapport en decoule.
004790 4200-APPEND-FILTER-START.
004800* meme paire SET UP BY 1 / SET IDX vers le compteur qu'en
004810* 2005-READ-LESSON-START - convention constante du programme.
004820     SET WS-NB-FILTER UP BY 1.
004830     SET IDX-FILTER TO WS-NB-FILTER.
004840* cinq MOVE, un par colonne du rapport - aucune des cinq ne
004850* sert de cle de tri, l'ordre vient uniquement du balayage de
004860* WS-LESSON-TAB dans 4000-APPLY-FILTER-START.
004870     MOVE WS-LES-ID (IDX-LESSON)       TO WS-FIL-ID (IDX-FILTER).
004880     MOVE WS-LES-GRADE (IDX-LESSON)    TO WS-FIL-GRADE
004890                                           (IDX-FILTER).
004900     MOVE WS-LES-DAY (IDX-LESSON)      TO WS-FIL-DAY
004910                                           (IDX-FILTER).
004920     MOVE WS-LES-TIME (IDX-LESSON)     TO WS-FIL-TIME
004930                                           (IDX-FILTER).
004940     MOVE WS-LES-COACH-ID (IDX-LESSON) TO WS-FIL-COACH-ID
004950                                           (IDX-FILTER).
004960 4210-APPEND-FILTER-END.
004970
004980*----------------------------------------------------------------
004990* 7000-RENDER-TIMETABLE : l'unique regle delicate du rapport -
005000* rupture de semaine avec detection de semaine vide. Le
005010* compteur WS-WEEK-BOUND part a 11 et le numero de semaine a 1 ;
005020* si une semaine entiere est absente du sous-ensemble filtre, on
005030* saute 2 semaines d'un coup plutot que d'afficher un numero
005040* errone.
005050*----------------------------------------------------------------
005060 7000-RENDER-TIMETABLE-START.
005070* reinitialise la rupture a chaque transaction - chaque
005080* consultation demarre sa propre numerotation de semaine
005090* a partir de 1, independamment des transactions precedentes.
005100     MOVE 11 TO WS-WEEK-BOUND.
005110     MOVE 1  TO WS-WEEK-NO.
005120     SET WS-FIRST-LESSON TO TRUE.
005130     IF WS-NB-FILTER = 0
005140        PERFORM 7900-NOT-FOUND-START
005150     ELSE
005160        PERFORM 7150-RENDER-ONE-LESSON-START
005170           THRU 7160-RENDER-ONE-LESSON-END
005180           VARYING IDX-FILTER FROM 1 BY 1
005190              UNTIL IDX-FILTER > WS-NB-FILTER
005200     END-IF.
005210 7010-RENDER-TIMETABLE-END.
005220
005230* teste la rupture de semaine avant d'ecrire, puis edite le
005240* detail - WS-FIRST-LESSON commute des le premier passage pour
005250* forcer l'entete de la toute premiere semaine du lot.
005260 7150-RENDER-ONE-LESSON-START.
005270     PERFORM 7100-BREAK-TEST-START THRU 7110-BREAK-TEST-END.
005280     PERFORM 7200-WRITE-DETAIL-START THRU 7210-WRITE-DETAIL-END.
005290     SET WS-NOT-FIRST-LESSON TO TRUE.
005300 7160-RENDER-ONE-LESSON-END.
005310      
005320* chaque semaine couvre 11 LES-ID consecutifs (cf plan de
005330* numerotation HJSLES1). si l'ecart depasse 11, la semaine
005340* suivante est entierement absente du sous-ensemble filtre -
005350* on avance alors de 2 semaines et 22 LES-ID au lieu d'un seul,
005360* pour ne jamais afficher un numero de semaine errone.
005370 7100-BREAK-TEST-START.
005380     IF WS-FIL-ID (IDX-FILTER) > WS-WEEK-BOUND + 11
005390* ecart de deux semaines - la semaine intermediaire est vide.
005400        ADD 2  TO WS-WEEK-NO
005410        ADD 22 TO WS-WEEK-BOUND
005420        PERFORM 7300-WRITE-WEEK-HDR-START
005430     ELSE
005440        IF WS-FIL-ID (IDX-FILTER) > WS-WEEK-BOUND
005450* rupture normale - on entre dans la semaine suivante.
005460           ADD 1  TO WS-WEEK-NO
005470           ADD 11 TO WS-WEEK-BOUND
005480           PERFORM 7300-WRITE-WEEK-HDR-START
005490        ELSE
005500* toujours dans la meme semaine - entete seulement si c'est
005510* la toute premiere lecon du sous-ensemble filtre.
005520           IF WS-FIRST-LESSON
005530              PERFORM 7300-WRITE-WEEK-HDR-START
005540           END-IF
005550        END-IF
005560     END-IF.
005570 7110-BREAK-TEST-END.
005580
005590* une lecon s'ecrit sur deux lignes detail (cf WS-DETAIL-LINE et
005600* WS-DETAIL-LINE-2) plus une ligne blanche de separation - le
005610* moniteur est porte sur la deuxieme ligne pour ne pas allonger
005620* la premiere au-dela de la largeur imprimante.
005630 7200-WRITE-DETAIL-START.
005640* premiere ligne : cours, niveau, jour, horaire.
005650     MOVE WS-FIL-ID (IDX-FILTER)       TO WS-DET-ID.
005660     MOVE WS-FIL-GRADE (IDX-FILTER)    TO WS-DET-GRADE.
005670     MOVE WS-FIL-DAY (IDX-FILTER)      TO WS-DET-DAY.
005680     MOVE WS-FIL-TIME (IDX-FILTER)     TO WS-DET-TIME.
005690     MOVE WS-DETAIL-LINE TO TIM-TEXT.
005700     WRITE TIM-REPORT-LINE.
005710* deuxieme ligne : moniteur, puis la ligne blanche de separation
005720* demandee par l'exploitation en 1994 (ticket 014 du change log).
005730     MOVE WS-FIL-COACH-ID (IDX-FILTER) TO WS-DET-COACH-ID.
005740     MOVE WS-DETAIL-LINE-2 TO TIM-TEXT.
005750     WRITE TIM-REPORT-LINE.
005760     MOVE SPACES TO TIM-TEXT.
005770     WRITE TIM-REPORT-LINE.
005780 7210-WRITE-DETAIL-END.
005790      
005800* appelee par 7100-BREAK-TEST-START uniquement, jamais en
005810* direct - le numero de semaine courant est deja a jour a
005820* l'entree de ce paragraphe.
005830 7300-WRITE-WEEK-HDR-START.
005840* Z9 efface le zero de tete - semaine 1 s'affiche ' 1', jamais
005850* '01', meme convention que les autres numeros du rapport.
005860     MOVE WS-WEEK-NO TO WS-WEEK-HEADING-NO.
005870     MOVE WS-WEEK-HEADING TO TIM-TEXT.
005880     WRITE TIM-REPORT-LINE.
005890      
005900* n'est atteint que si le filtre n'a retenu aucune lecon (WS-NB-
005910* FILTER = 0) - ne s'applique qu'aux criteres 2 a 5, le critere
005920* 1 (planning complet) ne peut jamais tomber a zero ligne tant
005930* que LESSON-FILE n'est pas vide.
005940 7900-NOT-FOUND-START.
005950* SEL-LESSON-ID n'a de sens que pour le critere 2 - pour les
005960* criteres 3, 4, 5 le message affiche un numero de cours a
005970* zero (limitation connue, sans consequence pratique car ces
005980* criteres ne tombent a zero ligne qu'en fin de session).
005990     MOVE SEL-LESSON-ID TO WS-NF-ID.
006000     MOVE WS-NOT-FOUND-LINE-FLAT TO TIM-TEXT.
006010     WRITE TIM-REPORT-LINE.
006020      
006030* fermeture des trois fichiers - aucune ecriture de fin de
006040* rapport, contrairement a HJSSTU1 qui ecrit un total de
006050* classe en pied de liste.
006060 8000-CLOSE-FILES-START.
006070* ordre de fermeture sans importance particuliere - les trois
006080* fichiers sont independants, aucun n'attend la fermeture d'un
006090* autre.
006100     CLOSE LESSON-FILE.
006110     CLOSE SELECTION-FILE.
006120     CLOSE TIMETABLE-REPORT.
006130 8010-CLOSE-FILES-END.
