000100*=============================================================*
000110*    HJSFLES   -  LESSON-FILE RECORD LAYOUT                   *
000120*    FICHIER DU PLANNING DE COURS DE NATATION (HJSS) - ECRIT   *
000130*    PAR HJSLES1 (GENERATION DES 44 COURS SUR 4 SEMAINES),     *
000140*    RELU PAR HJSRPT1 (CONSULTATIONS ET ETAT HEBDOMADAIRE).    *
000150*    auteur : R. Marchetti                                    *
000160*    Date creation 06/09/1989                                 *
000170*=============================================================*
000180 FD  LESSON-FILE
000190     RECORD CONTAINS 40 CHARACTERS
000200     RECORDING MODE IS F.
000210
000220 01  LES-FILE-RECORD.
000230     03 LES-F-ID                PIC 9(04).
000240     03 LES-F-GRADE             PIC 9(01).
000250     03 LES-F-DAY               PIC X(09).
000260     03 LES-F-TIME              PIC X(14).
000270     03 LES-F-COACH-ID          PIC 9(04).
000280     03 FILLER                  PIC X(08).
