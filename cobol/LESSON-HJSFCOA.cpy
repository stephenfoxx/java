000100*=============================================================*
000110*    HJSFCOA   -  COACH-FILE RECORD LAYOUT                    *
000120*    FICHIER DE REFERENCE DES MONITEURS DE NATATION (HJSS).   *
000130*    LU UNE SEULE FOIS EN TABLE AU DEMARRAGE DE HJSLES1 PUIS   *
000140*    DE HJSRPT1 POUR LE TIRAGE ALEATOIRE ET LE FILTRE MONITEUR.*
000150*    auteur : R. Marchetti                                    *
000160*    Date creation 06/09/1989                                 *
000170*=============================================================*
000180 FD  COACH-FILE
000190     RECORD CONTAINS 10 CHARACTERS
000200     RECORDING MODE IS F.
000210
000220 01  COA-FILE-RECORD.
000230     03 COA-F-ID                PIC 9(04).
000240     03 FILLER                  PIC X(06).
